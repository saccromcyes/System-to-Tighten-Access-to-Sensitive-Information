000100*****************************************************************
000200*    MEMBER   :  CURTAB
000300*    SYSTEM   :  FINANCIAL ANALYSIS BATCH (FIN0100)
000400*    PURPOSE  :  CURRENCY-CODE TO DISPLAY-SYMBOL LOOKUP, USED BY
000500*                EVERY REPORT/CHART/FORECAST/EXPORT PARAGRAPH SO
000600*                MONEY FIGURES CARRY A CONSISTENT PREFIX.
000700*    USAGE    :  MOVE THE RUN PARAMETER CODE TO CURR-CODE-IN, THEN
000800*                PERFORM 090-LOOKUP-CURRENCY-RTN THRU
000900*                090-LOOKUP-CURRENCY-EXIT (CODED IN EACH CALLING
001000*                PROGRAM) TO SET CURR-SYMBOL-OUT.
001100*-----------------------------------------------------------------
001200*    RUNS  DATE       BY    RQST      DESCRIPTION
001300*    ----  ---------  ----  --------  -------------------------
001400*    0001  02/11/1995 KLT   IS95-008  ORIGINAL - USD ONLY
001500*    0002  07/30/2001 RJH   IS01-142  ADDED EUR AND GBP FOR THE
001600*                                     LONDON AND FRANKFURT DESKS
001700*    0003  09/14/2005 DMS   IS05-061  CURR-SYMBOL-OUT WAS ONE
001800*                                     BYTE TOO NARROW FOR THE
001900*                                     "CODE-PLUS-SPACE" FALLBACK
002000*                                     ON AN UNLISTED CURRENCY
002100*                                     CODE - WIDENED X(03) TO
002200*                                     X(04).  CALLERS' 090-LOOKUP
002300*                                     -CURRENCY-RTN PARAGRAPH
002400*                                     BUILDS THE FALLBACK.
002500*    0004  09/21/2005 DMS   IS05-064  COMPILER FLAGGED THE EUR/GBP
002600*                                     VALUE CLAUSES BELOW - THE
002700*                                     EURO AND POUND SIGNS DO NOT
002800*                                     FIT A SINGLE DISPLAY BYTE ON
002900*                                     THIS TRANSLATE TABLE, SO THE
003000*                                     LITERALS RAN LONG AGAINST
003100*                                     THEIR OWN PICTURE.  ENTRY
003200*                                     WIDENED X(06) TO X(07) AND
003300*                                     CURR-TAB-SYMBOL X(03) TO
003400*                                     X(04) SO EACH LITERAL'S
003500*                                     ACTUAL BYTE COUNT MATCHES
003600*                                     ITS PICTURE - NO MORE RELY-
003700*                                     ING ON RIGHT-TRUNCATION.
003800*****************************************************************
003900 01  CURR-CODE-TABLE-VALUES.
004000     05  FILLER                     PIC X(07) VALUE 'USD$   '.
004100     05  FILLER                     PIC X(07) VALUE 'EUR€ '.
004200     05  FILLER                     PIC X(07) VALUE 'GBP£  '.
004300 01  CURR-CODE-TABLE REDEFINES CURR-CODE-TABLE-VALUES.
004400     05  CURR-TAB-ENTRY OCCURS 3 TIMES INDEXED BY CURR-IDX.
004500         10  CURR-TAB-CODE          PIC X(03).
004600         10  CURR-TAB-SYMBOL        PIC X(04).
004700 01  CURR-WORK-AREA.
004800     05  CURR-CODE-IN               PIC X(03) VALUE 'USD'.
004900     05  CURR-SYMBOL-OUT            PIC X(04) VALUE '$   '.
005000     05  CURR-FOUND-SW              PIC X(01) VALUE 'N'.
005100         88  CURR-CODE-FOUND            VALUE 'Y'.
005200     05  FILLER                     PIC X(04).
