000100***************************************************************** IS95009
000200*    LICENSED MATERIALS - PROPERTY OF TRUENORTH FINANCIAL
000300*    ALL RIGHTS RESERVED
000400*****************************************************************
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID.     FINRSK01.
000700 AUTHOR.         J L SAYLES.
000800 INSTALLATION.   TRUENORTH FINANCIAL - DP CENTER.
000900 DATE-WRITTEN.   09/05/1995.
001000 DATE-COMPILED.  09/05/1995.
001100 SECURITY.       NON-CONFIDENTIAL.
001200*****************************************************************
001300*    REMARKS.
001400*    FIN0100 NIGHTLY TRANSACTION ANALYSIS - RISK SERVICE.
001500*    READS TRANFILE, ISOLATES THE DEBIT POPULATION, AND COMPUTES
001600*    THE MEAN/VARIANCE/STANDARD DEVIATION OF DEBIT AMOUNTS TO
001700*    FLAG STATISTICAL OUTLIERS ("ANOMALIES"), THEN LISTS THE
001800*    TOP-3 CATEGORIES BY DEBIT TOTAL ("HOTSPOTS") AND AN
001900*    ESTIMATED MONTHLY BURN RATE.  SEE JOB FIN0100R IN THE PROC
002000*    LIBRARY - THIS STEP RUNS AFTER FINRPT01.
002100*-----------------------------------------------------------------
002200*    CHANGE LOG
002300*    ----------
002400*    RUN   DATE        BY    RQST      DESCRIPTION
002500*    ----  ----------  ----  --------  -----------------------
002600*    0001  09/05/1995  JLS   IS95-009  ORIGINAL PROGRAM - MEAN,
002700*                                      VARIANCE, STDDEV, AND THE
002800*                                      1.5-SIGMA ANOMALY FLAG.
002900*    0002  02/19/1996  JLS   IS96-011  ADDED RISK HOTSPOTS (TOP-3
003000*                                      CATEGORIES BY DEBIT TOTAL).
003100*    0003  10/14/1997  KLT   IS97-140  ADDED ESTIMATED MONTHLY
003200*                                      BURN RATE LINE.
003300*    0004  11/09/1998  RJH   Y2K-0093  YEAR 2000 - TRN-DATE NOW
003400*                                      CARRIES A FULL CCYY.
003500*    0005  03/17/1999  RJH   Y2K-0093  RETESTED 1999/2000 DATA.
003600*    0006  07/30/2001  RJH   IS01-142  ADDED CURTAB CURRENCY
003700*                                      LOOKUP FOR MULTI-DESK USE.
003800*    0007  09/19/2002  RJH   IS02-201  DEBIT WORK TABLE ENLARGED
003900*                                      TO 1500 ENTRIES - OVERNIGHT
004000*                                      VOLUME OUTGREW THE OLD 500.
004100*    0008  06/03/2004  DMS   IS04-077  SQRT ROUTINE REWORKED -
004200*                                      OLD TABLE-LOOKUP METHOD
004300*                                      LOST PRECISION ABOVE
004400*                                      100000.00; NOW NEWTON'S
004500*                                      METHOD, 20 ITERATIONS.
004600*    0009  09/14/2005  DMS   IS05-061  090-LOOKUP-CURRENCY-RTN NEVER
004700*                                      BUILT THE "CODE + SPACE"
004800*                                      FALLBACK FOR A CODE NOT ON
004900*                                      CURTAB - IT SILENTLY LEFT
005000*                                      THE USD SYMBOL IN PLACE.
005100*                                      NOW UPPER-CASES CURR-CODE-IN
005200*                                      AND BUILDS THE FALLBACK WHEN
005300*                                      CURR-CODE-FOUND STAYS OFF.
005400*                                      ALSO - AUDIT FOUND THIS
005500*                                      REPORT WAS RUNNING THE
005600*                                      ANOMALY/HOTSPOT/BURN-RATE
005700*                                      LINES THROUGH THE SAME
005800*                                      CURTAB LOOKUP; THOSE THREE
005900*                                      LINES ARE A FIXED "$" FORMAT
006000*                                      PER THE FIN0100 RISK REPORT
006100*                                      SPEC AND DO NOT VARY WITH
006200*                                      THE RUN CURRENCY PARAMETER -
006300*                                      SYMBOL FIELDS ON THOSE THREE
006400*                                      LINES ARE NOW HARD-CODED.
006500*    0010  09/21/2005  DMS   IS05-065  SUB1/SUB2 AND THE FILE-STATUS
006600*                                      FIELDS HAD DRIFTED INTO 01
006700*                                      GROUPS DURING PAST REWORK -
006800*                                      MOVED BACK TO 77-LEVEL PER
006900*                                      SHOP STANDARD.  WS-CURRENCY-
007000*                                      CODE-PARM NOW ALSO REJECTS A
007100*                                      NON-ALPHABETIC RUN PARAMETER
007200*                                      (ALPHA-CLASS TEST) BACK TO
007300*                                      THE USD DEFAULT, AND THE
007400*                                      SKIPPED-LINES DISPLAY AT
007500*                                      TERMINATION NOW HONORS THE
007600*                                      UPSI-0 TEST/PROD SWITCH.
007700*****************************************************************
007800 ENVIRONMENT DIVISION.
007900 CONFIGURATION SECTION.
008000 SOURCE-COMPUTER.  IBM-370.
008100 OBJECT-COMPUTER.  IBM-370.
008200 SPECIAL-NAMES.
008300     C01 IS TOP-OF-FORM
008400     CLASS ALPHA-CLASS   IS 'A' THRU 'Z'
008500     UPSI-0 ON STATUS IS TEST-RUN-SW
008600            OFF STATUS IS PROD-RUN-SW.
008700 INPUT-OUTPUT SECTION.
008800 FILE-CONTROL.
008900     SELECT TRANSACTION-FILE   ASSIGN TO TRANFILE
009000            ORGANIZATION IS LINE SEQUENTIAL
009100            FILE STATUS  IS WS-TRANFILE-STATUS.
009200     SELECT PRINT-FILE         ASSIGN TO PRTFILE
009300            ORGANIZATION IS SEQUENTIAL
009400            FILE STATUS  IS WS-PRTFILE-STATUS.
009500*****************************************************************
009600 DATA DIVISION.
009700 FILE SECTION.
009800 FD  TRANSACTION-FILE
009900     LABEL RECORDS ARE STANDARD
010000     RECORD CONTAINS 200 CHARACTERS
010100     RECORDING MODE IS V.
010200 01  TRAN-LINE-IN                PIC X(200).
010300
010400 FD  PRINT-FILE
010500     LABEL RECORDS ARE STANDARD
010600     RECORD CONTAINS 132 CHARACTERS.
010700 01  PRINT-REC                   PIC X(132).
010800
010900*****************************************************************
011000 WORKING-STORAGE SECTION.
011100*****************************************************************
011200 77  SUB1                        PIC S9(4) COMP VALUE +0.
011300 77  SUB2                        PIC S9(4) COMP VALUE +0.
011400 77  WS-TRANFILE-STATUS          PIC XX VALUE SPACES.
011500 77  WS-PRTFILE-STATUS           PIC XX VALUE SPACES.
011600*
011700 COPY TRANREC.
011800*
011900 COPY CURTAB.
012000*
012100 COPY MONTAB.
012200*
012300 COPY CATTAB.
012400*
012500 01  WS-RUN-PARMS.
012600     05  WS-CURRENCY-CODE-PARM   PIC X(03) VALUE 'USD'.
012700     05  FILLER                  PIC X(07).
012800
012900 01  WS-SWITCHES.
013000     05  WS-EOF-SW               PIC X VALUE 'N'.
013100         88  WS-EOF                  VALUE 'Y'.
013200     05  WS-HDR-SKIPPED-SW       PIC X VALUE 'N'.
013300         88  WS-HDR-SKIPPED          VALUE 'Y'.
013400     05  WS-SWAP-SW              PIC X VALUE 'N'.
013500     05  FILLER                  PIC X(04).
013600
013700 01  WS-CSV-FIELDS.
013800     05  WS-CSV-DATE             PIC X(10).
013900     05  WS-CSV-DESC             PIC X(15).
014000     05  WS-CSV-CATEGORY         PIC X(15).
014100     05  WS-CSV-TYPE             PIC X(06).
014200     05  WS-CSV-AMOUNT-A         PIC X(12).
014300     05  WS-CSV-AMOUNT-R  REDEFINES WS-CSV-AMOUNT-A.
014400         10  FILLER              PIC X(11).
014500         10  FILLER              PIC X(01).
014600     05  WS-CSV-BALANCE-A        PIC X(12).
014700     05  WS-CSV-BALANCE-R REDEFINES WS-CSV-BALANCE-A.
014800         10  FILLER              PIC X(11).
014900         10  FILLER              PIC X(01).
015000     05  WS-CSV-DEST             PIC X(20).
015100     05  WS-CSV-FIELD-CNT        PIC S9(3) COMP VALUE +0.
015200     05  FILLER                  PIC X(04).
015300
015400 01  WS-PARSE-WORK.
015500     05  WS-PARSE-INPUT          PIC X(12).
015600     05  WS-PARSE-TRIM           PIC X(11).
015700     05  WS-PARSE-WHOLE          PIC 9(7).
015800     05  WS-PARSE-FRAC           PIC 9(2).
015900     05  WS-PARSE-RESULT         PIC S9(9)V99 COMP-3.
016000     05  WS-PARSE-NEG-SW         PIC X VALUE 'N'.
016100     05  FILLER                  PIC X(04).
016200
016300 01  WS-COUNTERS.
016400     05  WS-SKIPPED-LINES        PIC S9(5) COMP VALUE +0.
016500     05  WS-TOP3-COUNT           PIC S9(3) COMP VALUE +0.
016600     05  FILLER                  PIC X(04).
016700
016800 01  WS-DEBIT-TABLE.
016900     05  WS-DEBIT-COUNT          PIC S9(5) COMP VALUE +0.
017000     05  WS-DEBIT-ENTRY OCCURS 1500 TIMES INDEXED BY DBT-IDX.
017100         10  WS-DBT-AMOUNT       PIC S9(7)V99 COMP-3.
017200         10  WS-DBT-DEST         PIC X(20).
017300         10  WS-DBT-DATE         PIC X(10).
017400         10  FILLER              PIC X(05).
017500     05  FILLER                  PIC X(04).
017600
017700 01  WS-ANOMALY-TABLE.
017800     05  WS-ANOM-COUNT           PIC S9(3) COMP VALUE +0.
017900     05  WS-ANOM-ENTRY OCCURS 200 TIMES INDEXED BY ANOM-IDX.
018000         10  WS-ANOM-AMOUNT      PIC S9(7)V99 COMP-3.
018100         10  WS-ANOM-DEST        PIC X(20).
018200         10  WS-ANOM-DATE        PIC X(10).
018300         10  FILLER              PIC X(05).
018400     05  FILLER                  PIC X(04).
018500
018600 01  WS-ANOM-HOLD-ENTRY.
018700     05  FILLER                  PIC S9(7)V99 COMP-3.
018800     05  FILLER                  PIC X(20).
018900     05  FILLER                  PIC X(10).
019000     05  FILLER                  PIC X(05).
019100
019200 01  WS-CATG-HOLD-ENTRY.
019300     05  FILLER                  PIC X(15).
019400     05  FILLER                  PIC S9(9)V99 COMP-3.
019500     05  FILLER                  PIC S9(5) COMP.
019600     05  FILLER                  PIC S9(7)V99 COMP-3.
019700     05  FILLER                  PIC X(05).
019800
019900 01  WS-STATS.
020000     05  WS-STAT-SUM             PIC S9(9)V99 COMP-3 VALUE +0.
020100     05  WS-STAT-COUNT           PIC S9(5) COMP     VALUE +0.
020200     05  WS-STAT-MEAN            PIC S9(7)V99 COMP-3 VALUE +0.
020300     05  WS-STAT-VAR-SUM         PIC S9(9)V99 COMP-3 VALUE +0.
020400     05  WS-STAT-VARIANCE        PIC S9(9)V99 COMP-3 VALUE +0.
020500     05  WS-STAT-STDDEV          PIC S9(7)V99 COMP-3 VALUE +0.
020600     05  WS-STAT-DEV             PIC S9(7)V99 COMP-3 VALUE +0.
020700     05  WS-STAT-RATIO           PIC S9(5)V9(4) COMP-3 VALUE +0.
020800     05  WS-BURN-RATE            PIC S9(7)V99 COMP-3 VALUE +0.
020900     05  WS-BURN-RATE-R  REDEFINES WS-BURN-RATE
021000                                 PIC X(05).
021100     05  WS-BURN-MONTHS          PIC S9(3) COMP VALUE +0.
021200     05  FILLER                  PIC X(05).
021300
021400 01  WS-SQRT-WORK.
021500     05  WS-SQRT-N               PIC S9(9)V9(4) COMP-3 VALUE +0.
021600     05  WS-SQRT-X               PIC S9(9)V9(4) COMP-3 VALUE +0.
021700     05  WS-SQRT-X-NEW           PIC S9(9)V9(4) COMP-3 VALUE +0.
021800     05  WS-SQRT-ITER            PIC S9(3) COMP VALUE +0.
021900     05  FILLER                  PIC X(05).
022000
022100 01  RPT-RISK-HEADER.
022200     05  FILLER                  PIC X(28) VALUE
022300         '=== RISK & ANOMALIES ==='.
022400     05  FILLER                  PIC X(104).
022500 01  RPT-STAT-LINE.
022600     05  RPT-STAT-LABEL          PIC X(24).
022700     05  FILLER                  PIC X(03) VALUE '$  '.
022800     05  RPT-STAT-AMOUNT         PIC Z,ZZZ,ZZ9.99-.
022900     05  FILLER                  PIC X(90).
023000 01  RPT-ANOM-LINE.
023100     05  FILLER                  PIC X(09) VALUE 'Anomaly: '.
023200     05  RPT-ANOM-DEST           PIC X(20).
023300     05  FILLER                  PIC X(01) VALUE SPACE.
023400     05  FILLER                  PIC X(03) VALUE '$  '.
023500     05  RPT-ANOM-AMOUNT         PIC Z,ZZZ,ZZ9.99-.
023600     05  FILLER                  PIC X(01) VALUE SPACE.
023700     05  FILLER                  PIC X(01) VALUE '('.
023800     05  RPT-ANOM-DATE           PIC X(10).
023900     05  FILLER                  PIC X(01) VALUE ')'.
024000     05  FILLER                  PIC X(72).
024100 01  RPT-HOTSPOT-LINE.
024200     05  FILLER                  PIC X(14) VALUE 'Risk hotspot: '.
024300     05  RPT-HOT-CATEGORY        PIC X(15).
024400     05  FILLER                  PIC X(07) VALUE ' total='.
024500     05  FILLER                  PIC X(03) VALUE '$  '.
024600     05  RPT-HOT-TOTAL           PIC Z,ZZZ,ZZ9.99-.
024700     05  FILLER                  PIC X(65).
024800 01  RPT-BURN-LINE.
024900     05  FILLER                  PIC X(29) VALUE
025000         'Estimated monthly burn rate: '.
025100     05  FILLER                  PIC X(03) VALUE '$  '.
025200     05  RPT-BURN-AMOUNT         PIC Z,ZZZ,ZZ9.99-.
025300     05  FILLER                  PIC X(85).
025400 01  RPT-NO-ANOM-LINE.
025500     05  FILLER                  PIC X(30) VALUE
025600         'No anomalies detected.'.
025700     05  FILLER                  PIC X(102).
025800
025900*****************************************************************
026000 PROCEDURE DIVISION.
026100*****************************************************************
026200 000-MAIN-RTN.
026300     PERFORM 010-INITIALIZE-RTN     THRU 010-EXIT.
026400     PERFORM 100-READ-TRANSACTIONS  THRU 100-EXIT
026500             UNTIL WS-EOF.
026600     WRITE PRINT-REC FROM RPT-RISK-HEADER AFTER TOP-OF-FORM.
026700     PERFORM 200-COMPUTE-STATISTICS-RTN THRU 200-EXIT.
026800     PERFORM 300-FIND-ANOMALIES-RTN  THRU 300-EXIT.
026900     PERFORM 400-WRITE-ANOMALIES-RTN THRU 400-EXIT.
027000     PERFORM 500-FIND-HOTSPOTS-RTN   THRU 500-EXIT.
027100     PERFORM 600-BURN-RATE-RTN       THRU 600-EXIT.
027200     PERFORM 900-TERMINATE-RTN       THRU 900-EXIT.
027300     GOBACK.
027400
027500 010-INITIALIZE-RTN.
027600     ACCEPT WS-RUN-PARMS FROM SYSIN.
027700     IF WS-CURRENCY-CODE-PARM = SPACES
027800        OR WS-CURRENCY-CODE-PARM NOT ALPHA-CLASS
027900         MOVE 'USD' TO WS-CURRENCY-CODE-PARM
028000     END-IF.
028100     MOVE WS-CURRENCY-CODE-PARM TO CURR-CODE-IN.
028200     PERFORM 090-LOOKUP-CURRENCY-RTN THRU 090-EXIT.
028300     OPEN INPUT  TRANSACTION-FILE.
028400     OPEN OUTPUT PRINT-FILE.
028500     IF WS-TRANFILE-STATUS NOT = '00'
028600         OR WS-PRTFILE-STATUS NOT = '00'
028700             GO TO 1000-ERROR-RTN.
028800 010-EXIT.
028900     EXIT.
029000
029100 090-LOOKUP-CURRENCY-RTN.
029200     MOVE 'N' TO CURR-FOUND-SW.
029300     INSPECT CURR-CODE-IN CONVERTING
029400             'abcdefghijklmnopqrstuvwxyz'
029500          TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
029600     MOVE SPACES TO CURR-SYMBOL-OUT.
029700     PERFORM 091-SCAN-CURRENCY-RTN
029800             VARYING CURR-IDX FROM 1 BY 1
029900             UNTIL CURR-IDX > 3 OR CURR-CODE-FOUND.
030000     IF NOT CURR-CODE-FOUND
030100         STRING CURR-CODE-IN DELIMITED BY SIZE
030200                ' '         DELIMITED BY SIZE
030300             INTO CURR-SYMBOL-OUT
030400     END-IF.
030500 090-EXIT.
030600     EXIT.
030700 091-SCAN-CURRENCY-RTN.
030800     IF CURR-TAB-CODE (CURR-IDX) = CURR-CODE-IN
030900         MOVE CURR-TAB-SYMBOL (CURR-IDX) TO CURR-SYMBOL-OUT
031000         MOVE 'Y' TO CURR-FOUND-SW
031100     END-IF.
031200
031300 100-READ-TRANSACTIONS.
031400     READ TRANSACTION-FILE INTO TRAN-LINE-IN
031500         AT END
031600             MOVE 'Y' TO WS-EOF-SW
031700     END-READ.
031800     IF NOT WS-EOF
031900         IF NOT WS-HDR-SKIPPED
032000             MOVE 'Y' TO WS-HDR-SKIPPED-SW
032100         ELSE
032200             PERFORM 110-PARSE-LINE-RTN THRU 110-EXIT
032300             IF WS-CSV-FIELD-CNT < 7
032400                 ADD 1 TO WS-SKIPPED-LINES
032500             ELSE
032600                 PERFORM 120-VALIDATE-AND-STORE-RTN THRU 120-EXIT
032700             END-IF
032800         END-IF
032900     END-IF.
033000 100-EXIT.
033100     EXIT.
033200
033300 110-PARSE-LINE-RTN.
033400     MOVE ZERO TO WS-CSV-FIELD-CNT.
033500     UNSTRING TRAN-LINE-IN DELIMITED BY ','
033600         INTO WS-CSV-DATE      WS-CSV-DESC
033700              WS-CSV-CATEGORY  WS-CSV-TYPE
033800              WS-CSV-AMOUNT-A  WS-CSV-BALANCE-A
033900              WS-CSV-DEST
034000         TALLYING IN WS-CSV-FIELD-CNT
034100     END-UNSTRING.
034200 110-EXIT.
034300     EXIT.
034400
034500 120-VALIDATE-AND-STORE-RTN.
034600     INSPECT WS-CSV-TYPE CONVERTING
034700             'abcdefghijklmnopqrstuvwxyz'
034800          TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
034900     MOVE WS-CSV-DATE     TO TRN-DATE.
035000     MOVE WS-CSV-DESC     TO TRN-DESC.
035100     MOVE WS-CSV-CATEGORY TO TRN-CATEGORY.
035200     MOVE WS-CSV-TYPE     TO TRN-TYPE.
035300     MOVE WS-CSV-DEST     TO TRN-DEST.
035400     MOVE WS-CSV-AMOUNT-A  TO WS-PARSE-INPUT.
035500     PERFORM 130-PARSE-DECIMAL-RTN THRU 130-EXIT.
035600     MOVE WS-PARSE-RESULT TO TRN-AMOUNT.
035700     IF NOT TRN-TYPE-IS-VALID
035800         ADD 1 TO WS-SKIPPED-LINES
035900     ELSE
036000         IF TRN-TYPE-IS-DEBIT
036100             PERFORM 140-STORE-DEBIT-RTN THRU 140-EXIT
036200         END-IF
036300     END-IF.
036400 120-EXIT.
036500     EXIT.
036600
036700 130-PARSE-DECIMAL-RTN.
036800     MOVE ZERO TO WS-PARSE-WHOLE WS-PARSE-FRAC WS-PARSE-RESULT.
036900     MOVE 'N' TO WS-PARSE-NEG-SW.
037000     MOVE SPACES TO WS-PARSE-TRIM.
037100     IF WS-PARSE-INPUT (1:1) = '-'
037200         MOVE 'Y' TO WS-PARSE-NEG-SW
037300         MOVE WS-PARSE-INPUT (2:11) TO WS-PARSE-TRIM
037400     ELSE
037500         MOVE WS-PARSE-INPUT TO WS-PARSE-TRIM
037600     END-IF.
037700     UNSTRING WS-PARSE-TRIM DELIMITED BY '.'
037800         INTO WS-PARSE-WHOLE WS-PARSE-FRAC
037900     END-UNSTRING.
038000     COMPUTE WS-PARSE-RESULT ROUNDED =
038100             WS-PARSE-WHOLE + (WS-PARSE-FRAC / 100).
038200     IF WS-PARSE-NEG-SW = 'Y'
038300         COMPUTE WS-PARSE-RESULT = WS-PARSE-RESULT * -1
038400     END-IF.
038500 130-EXIT.
038600     EXIT.
038700
038800 140-STORE-DEBIT-RTN.
038900     ADD 1 TO WS-DEBIT-COUNT.
039000     MOVE WS-DEBIT-COUNT TO SUB1.
039100     MOVE TRN-AMOUNT TO WS-DBT-AMOUNT (SUB1).
039200     MOVE TRN-DEST   TO WS-DBT-DEST   (SUB1).
039300     MOVE TRN-DATE   TO WS-DBT-DATE   (SUB1).
039400     PERFORM 1100-FIND-OR-ADD-CATEGORY-RTN THRU 1100-EXIT.
039500     PERFORM 1200-FIND-OR-ADD-MONTH-RTN    THRU 1200-EXIT.
039600 140-EXIT.
039700     EXIT.
039800
039900 200-COMPUTE-STATISTICS-RTN.
040000     MOVE ZERO TO WS-STAT-SUM WS-STAT-VAR-SUM.
040100     MOVE WS-DEBIT-COUNT TO WS-STAT-COUNT.
040200     PERFORM 210-SUM-DEBIT-RTN
040300             VARYING SUB1 FROM 1 BY 1
040400             UNTIL SUB1 > WS-DEBIT-COUNT.
040500     IF WS-STAT-COUNT > ZERO
040600         COMPUTE WS-STAT-MEAN ROUNDED =
040700                 WS-STAT-SUM / WS-STAT-COUNT
040800     ELSE
040900         MOVE ZERO TO WS-STAT-MEAN
041000     END-IF.
041100     MOVE 'TOTAL DEBIT AMOUNT:' TO RPT-STAT-LABEL.
041200     MOVE WS-STAT-SUM TO RPT-STAT-AMOUNT.
041300     WRITE PRINT-REC FROM RPT-STAT-LINE AFTER 2.
041400     MOVE 'MEAN DEBIT AMOUNT:' TO RPT-STAT-LABEL.
041500     MOVE WS-STAT-MEAN TO RPT-STAT-AMOUNT.
041600     WRITE PRINT-REC FROM RPT-STAT-LINE AFTER 1.
041700     PERFORM 220-SUM-SQ-DEV-RTN
041800             VARYING SUB1 FROM 1 BY 1
041900             UNTIL SUB1 > WS-DEBIT-COUNT.
042000     IF WS-STAT-COUNT > ZERO
042100         COMPUTE WS-STAT-VARIANCE ROUNDED =
042200                 WS-STAT-VAR-SUM / WS-STAT-COUNT
042300     ELSE
042400         MOVE ZERO TO WS-STAT-VARIANCE
042500     END-IF.
042600     MOVE WS-STAT-VARIANCE TO WS-SQRT-N.
042700     PERFORM 9000-SQRT-RTN THRU 9000-EXIT.
042800     MOVE WS-SQRT-X TO WS-STAT-STDDEV.
042900     MOVE 'STANDARD DEVIATION:' TO RPT-STAT-LABEL.
043000     MOVE WS-STAT-STDDEV TO RPT-STAT-AMOUNT.
043100     WRITE PRINT-REC FROM RPT-STAT-LINE AFTER 1.
043200 200-EXIT.
043300     EXIT.
043400
043500 210-SUM-DEBIT-RTN.
043600     ADD WS-DBT-AMOUNT (SUB1) TO WS-STAT-SUM.
043700
043800 220-SUM-SQ-DEV-RTN.
043900     COMPUTE WS-STAT-DEV =
044000             WS-DBT-AMOUNT (SUB1) - WS-STAT-MEAN.
044100     COMPUTE WS-STAT-VAR-SUM ROUNDED =
044200             WS-STAT-VAR-SUM + (WS-STAT-DEV * WS-STAT-DEV).
044300
044400 300-FIND-ANOMALIES-RTN.
044500     MOVE ZERO TO WS-ANOM-COUNT.
044600     IF WS-STAT-STDDEV > ZERO
044700         PERFORM 310-TEST-ANOMALY-RTN
044800                 VARYING SUB1 FROM 1 BY 1
044900                 UNTIL SUB1 > WS-DEBIT-COUNT
045000     END-IF.
045100     PERFORM 320-SORT-ANOM-DESC-RTN THRU 320-EXIT.
045200 300-EXIT.
045300     EXIT.
045400
045500 310-TEST-ANOMALY-RTN.
045600     COMPUTE WS-STAT-DEV =
045700             WS-DBT-AMOUNT (SUB1) - WS-STAT-MEAN.
045800     COMPUTE WS-STAT-RATIO ROUNDED =
045900             WS-STAT-DEV / WS-STAT-STDDEV.
046000     IF WS-STAT-RATIO > 1.5
046100         ADD 1 TO WS-ANOM-COUNT
046200         MOVE WS-ANOM-COUNT TO SUB2
046300         MOVE WS-DBT-AMOUNT (SUB1) TO WS-ANOM-AMOUNT (SUB2)
046400         MOVE WS-DBT-DEST   (SUB1) TO WS-ANOM-DEST   (SUB2)
046500         MOVE WS-DBT-DATE   (SUB1) TO WS-ANOM-DATE   (SUB2)
046600     END-IF.
046700
046800 320-SORT-ANOM-DESC-RTN.
046900     MOVE 'Y' TO WS-SWAP-SW.
047000     PERFORM 321-BUBBLE-PASS-RTN UNTIL WS-SWAP-SW = 'N'.
047100 320-EXIT.
047200     EXIT.
047300 321-BUBBLE-PASS-RTN.
047400     MOVE 'N' TO WS-SWAP-SW.
047500     PERFORM 322-BUBBLE-COMPARE-RTN
047600             VARYING SUB1 FROM 1 BY 1
047700             UNTIL SUB1 > WS-ANOM-COUNT - 1.
047800 322-BUBBLE-COMPARE-RTN.
047900     IF WS-ANOM-AMOUNT (SUB1) < WS-ANOM-AMOUNT (SUB1 + 1)
048000         MOVE WS-ANOM-ENTRY (SUB1)     TO WS-ANOM-HOLD-ENTRY
048100         MOVE WS-ANOM-ENTRY (SUB1 + 1) TO WS-ANOM-ENTRY (SUB1)
048200         MOVE WS-ANOM-HOLD-ENTRY       TO WS-ANOM-ENTRY (SUB1 + 1)
048300         MOVE 'Y' TO WS-SWAP-SW
048400     END-IF.
048500
048600 400-WRITE-ANOMALIES-RTN.
048700     IF WS-ANOM-COUNT = ZERO
048800         WRITE PRINT-REC FROM RPT-NO-ANOM-LINE AFTER 2
048900     ELSE
049000         MOVE 3 TO WS-TOP3-COUNT
049100         IF WS-ANOM-COUNT < 3
049200             MOVE WS-ANOM-COUNT TO WS-TOP3-COUNT
049300         END-IF
049400         PERFORM 410-PRINT-ANOM-RTN
049500                 VARYING SUB1 FROM 1 BY 1
049600                 UNTIL SUB1 > WS-TOP3-COUNT
049700     END-IF.
049800 400-EXIT.
049900     EXIT.
050000
050100 410-PRINT-ANOM-RTN.
050200     MOVE WS-ANOM-DEST (SUB1)   TO RPT-ANOM-DEST.
050300     MOVE WS-ANOM-AMOUNT (SUB1) TO RPT-ANOM-AMOUNT.
050400     MOVE WS-ANOM-DATE (SUB1)   TO RPT-ANOM-DATE.
050500     WRITE PRINT-REC FROM RPT-ANOM-LINE AFTER 1.
050600
050700 500-FIND-HOTSPOTS-RTN.
050800     PERFORM 510-SORT-CATG-DESC-RTN THRU 510-EXIT.
050900     MOVE 3 TO WS-TOP3-COUNT.
051000     IF CT-ENTRY-COUNT < 3
051100         MOVE CT-ENTRY-COUNT TO WS-TOP3-COUNT
051200     END-IF.
051300     PERFORM 520-PRINT-HOTSPOT-RTN
051400             VARYING SUB1 FROM 1 BY 1
051500             UNTIL SUB1 > WS-TOP3-COUNT.
051600 500-EXIT.
051700     EXIT.
051800
051900 510-SORT-CATG-DESC-RTN.
052000     MOVE 'Y' TO WS-SWAP-SW.
052100     PERFORM 511-BUBBLE-PASS-RTN UNTIL WS-SWAP-SW = 'N'.
052200 510-EXIT.
052300     EXIT.
052400 511-BUBBLE-PASS-RTN.
052500     MOVE 'N' TO WS-SWAP-SW.
052600     PERFORM 512-BUBBLE-COMPARE-RTN
052700             VARYING SUB1 FROM 1 BY 1
052800             UNTIL SUB1 > CT-ENTRY-COUNT - 1.
052900 512-BUBBLE-COMPARE-RTN.
053000     IF CT-TOTAL (SUB1) < CT-TOTAL (SUB1 + 1)
053100         MOVE CT-ENTRY (SUB1)     TO WS-CATG-HOLD-ENTRY
053200         MOVE CT-ENTRY (SUB1 + 1) TO CT-ENTRY (SUB1)
053300         MOVE WS-CATG-HOLD-ENTRY  TO CT-ENTRY (SUB1 + 1)
053400         MOVE 'Y' TO WS-SWAP-SW
053500     END-IF.
053600
053700 520-PRINT-HOTSPOT-RTN.
053800     MOVE CT-CATEGORY (SUB1) TO RPT-HOT-CATEGORY.
053900     MOVE CT-TOTAL (SUB1)    TO RPT-HOT-TOTAL.
054000     WRITE PRINT-REC FROM RPT-HOTSPOT-LINE AFTER 1.
054100
054200 600-BURN-RATE-RTN.
054300     MOVE 1 TO WS-BURN-MONTHS.
054400     IF MT-ENTRY-COUNT > 1
054500         MOVE MT-ENTRY-COUNT TO WS-BURN-MONTHS
054600     END-IF.
054700     COMPUTE WS-BURN-RATE ROUNDED =
054800             WS-STAT-SUM / WS-BURN-MONTHS.
054900     MOVE WS-BURN-RATE    TO RPT-BURN-AMOUNT.
055000     WRITE PRINT-REC FROM RPT-BURN-LINE AFTER 2.
055100 600-EXIT.
055200     EXIT.
055300
055400 900-TERMINATE-RTN.
055500     IF TEST-RUN-SW
055600         DISPLAY 'FINRSK01 - LINES SKIPPED (SHORT/INVALID): '
055700                 WS-SKIPPED-LINES
055800     ELSE
055900         IF WS-SKIPPED-LINES > ZERO
056000             DISPLAY 'FINRSK01 - LINES SKIPPED (SHORT/INVALID): '
056100                     WS-SKIPPED-LINES
056200         END-IF
056300     END-IF.
056400     CLOSE TRANSACTION-FILE PRINT-FILE.
056500 900-EXIT.
056600     EXIT.
056700
056800 1100-FIND-OR-ADD-CATEGORY-RTN.
056900     MOVE 'N' TO CURR-FOUND-SW.
057000     PERFORM 1110-SCAN-CATEGORY-RTN
057100             VARYING SUB2 FROM 1 BY 1
057200             UNTIL SUB2 > CT-ENTRY-COUNT OR CURR-CODE-FOUND.
057300     IF NOT CURR-CODE-FOUND
057400         ADD 1 TO CT-ENTRY-COUNT
057500         MOVE CT-ENTRY-COUNT TO SUB2
057600         MOVE TRN-CATEGORY TO CT-CATEGORY (SUB2)
057700         MOVE ZERO TO CT-TOTAL (SUB2) CT-COUNT (SUB2)
057800                      CT-AVERAGE (SUB2)
057900     END-IF.
058000     ADD TRN-AMOUNT TO CT-TOTAL (SUB2).
058100     ADD 1 TO CT-COUNT (SUB2).
058200 1100-EXIT.
058300     EXIT.
058400 1110-SCAN-CATEGORY-RTN.
058500     IF CT-CATEGORY (SUB2) = TRN-CATEGORY
058600         MOVE 'Y' TO CURR-FOUND-SW
058700     END-IF.
058800
058900 1200-FIND-OR-ADD-MONTH-RTN.
059000     MOVE 'N' TO CURR-FOUND-SW.
059100     PERFORM 1210-SCAN-MONTH-RTN
059200             VARYING SUB2 FROM 1 BY 1
059300             UNTIL SUB2 > MT-ENTRY-COUNT OR CURR-CODE-FOUND.
059400     IF NOT CURR-CODE-FOUND
059500         ADD 1 TO MT-ENTRY-COUNT
059600         MOVE MT-ENTRY-COUNT TO SUB2
059700         MOVE TRN-DATE (1:7) TO MT-YEAR-MONTH (SUB2)
059800         MOVE ZERO TO MT-INCOME (SUB2) MT-EXPENSE (SUB2)
059900                      MT-NET (SUB2)
060000     END-IF.
060100     ADD TRN-AMOUNT TO MT-EXPENSE (SUB2).
060200 1200-EXIT.
060300     EXIT.
060400 1210-SCAN-MONTH-RTN.
060500     IF MT-YEAR-MONTH (SUB2) = TRN-DATE (1:7)
060600         MOVE 'Y' TO CURR-FOUND-SW
060700     END-IF.
060800
060900 9000-SQRT-RTN.
061000*    NEWTON'S METHOD - NO INTRINSIC FUNCTIONS ON THIS COMPILER.
061100     IF WS-SQRT-N = ZERO
061200         MOVE ZERO TO WS-SQRT-X
061300     ELSE
061400         MOVE WS-SQRT-N TO WS-SQRT-X
061500         PERFORM 9010-SQRT-ITERATE-RTN
061600                 VARYING WS-SQRT-ITER FROM 1 BY 1
061700                 UNTIL WS-SQRT-ITER > 20
061800     END-IF.
061900 9000-EXIT.
062000     EXIT.
062100 9010-SQRT-ITERATE-RTN.
062200     COMPUTE WS-SQRT-X-NEW ROUNDED =
062300             (WS-SQRT-X + (WS-SQRT-N / WS-SQRT-X)) / 2.
062400     MOVE WS-SQRT-X-NEW TO WS-SQRT-X.
062500
062600 1000-ERROR-RTN.
062700     DISPLAY '1000-ERROR-RTN'.
062800     DISPLAY 'FINRSK01 - FILE OPEN ERROR'.
062900     DISPLAY 'TRANFILE STATUS = ' WS-TRANFILE-STATUS.
063000     DISPLAY 'PRTFILE  STATUS = ' WS-PRTFILE-STATUS.
063100     MOVE 16 TO RETURN-CODE.
063200     STOP RUN.
