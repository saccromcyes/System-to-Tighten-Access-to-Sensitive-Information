000100*****************************************************************
000200*    MEMBER   :  TRANREC
000300*    SYSTEM   :  FINANCIAL ANALYSIS BATCH (FIN0100)
000400*    PURPOSE  :  RECORD LAYOUT FOR THE DAILY TRANSACTION EXTRACT
000500*                (TRANFILE) SHARED BY ALL FIN0100 REPORT PROGRAMS.
000600*    NOTE     :  FIRST LINE OF TRANFILE IS A COLUMN-HEADING LINE
000700*                AND MUST BE READ AND DISCARDED BY THE CALLER
000800*                BEFORE THIS LAYOUT IS USED.
000900*-----------------------------------------------------------------
001000*    RUNS  DATE       BY    RQST      DESCRIPTION
001100*    ----  ---------  ----  --------  -------------------------
001200*    0001  06/14/1990 RJH   IS90-114  ORIGINAL LAYOUT
001300*    0002  03/02/1994 KLT   IS94-027  ADDED TRN-DEST FIELD FOR
001400*                                     COUNTERPARTY REPORTING
001500*    0003  11/09/1998 RJH   Y2K-0093  YEAR 2000 - EXPANDED
001600*                                     TRN-DATE TO CCYY-MM-DD
001700*****************************************************************
001800 01  TRAN-RECORD.
001900     05  TRN-DATE                   PIC X(10).
002000     05  TRN-DATE-R REDEFINES TRN-DATE.
002100         10  TRN-DATE-CCYY          PIC X(04).
002200         10  FILLER                 PIC X(01).
002300         10  TRN-DATE-MM            PIC X(02).
002400         10  FILLER                 PIC X(01).
002500         10  TRN-DATE-DD            PIC X(02).
002600     05  TRN-DESC                   PIC X(15).
002700     05  TRN-CATEGORY               PIC X(15).
002800     05  TRN-TYPE                   PIC X(06).
002900         88  TRN-TYPE-IS-CREDIT         VALUE 'CREDIT'.
003000         88  TRN-TYPE-IS-DEBIT          VALUE 'DEBIT '.
003100         88  TRN-TYPE-IS-VALID          VALUE 'CREDIT' 'DEBIT '.
003200     05  TRN-AMOUNT                 PIC S9(7)V99 COMP-3.
003300     05  TRN-BALANCE                PIC S9(9)V99 COMP-3.
003400     05  TRN-DEST                   PIC X(20).
003500     05  FILLER                     PIC X(09).
