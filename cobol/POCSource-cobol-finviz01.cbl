000100***************************************************************** IS95062
000200*    LICENSED MATERIALS - PROPERTY OF TRUENORTH FINANCIAL
000300*    ALL RIGHTS RESERVED
000400*****************************************************************
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID.     FINVIZ01.
000700 AUTHOR.         R J HOLLIS.
000800 INSTALLATION.   TRUENORTH FINANCIAL - DP CENTER.
000900 DATE-WRITTEN.   06/19/1995.
001000 DATE-COMPILED.  06/19/1995.
001100 SECURITY.       NON-CONFIDENTIAL.
001200*****************************************************************
001300*    REMARKS.
001400*    FIN0100 NIGHTLY TRANSACTION ANALYSIS - CHART SERVICE.
001500*    READS TRANFILE AND PRINTS TWO CRUDE PRINTER-FRIENDLY BAR
001600*    CHARTS BUILT FROM HASH MARKS - MONTHLY DEBIT TREND (ASCENDING
001700*    BY MONTH) AND CATEGORY TOTALS (DESCENDING BY AMOUNT).  THESE
001800*    LET THE DESK REVIEW EXPENSE SHAPE AT A GLANCE WITHOUT WAITING
001900*    ON THE GRAPHICS TERMINAL FEED.  RUNS AFTER FINRPT01.
002000*-----------------------------------------------------------------
002100*    CHANGE LOG
002200*    ----------
002300*    RUN   DATE        BY    RQST      DESCRIPTION
002400*    ----  ----------  ----  --------  -----------------------
002500*    0001  06/19/1995  RJH   IS95-062  ORIGINAL PROGRAM - MONTHLY
002600*                                      EXPENSE TREND BAR CHART.
002700*    0002  01/09/1996  KLT   IS96-005  ADDED CATEGORY BAR CHART.
002800*    0003  11/09/1998  RJH   Y2K-0093  YEAR 2000 - TRN-DATE NOW
002900*                                      CARRIES A FULL CCYY.
003000*    0004  03/17/1999  RJH   Y2K-0093  RETESTED 1999/2000 DATA.
003100*    0005  09/19/2002  RJH   IS02-201  CATEGORY TABLE EXPANSION
003200*                                      TO MATCH FINRPT01.
003300*    0006  05/12/2005  DMS   IS05-032  CSV PARSE REFACTORED TO
003400*                                      MATCH FINRPT01/FINRSK01.
003500*    0007  09/21/2005  DMS   IS05-065  SUB1/SUB2/SUB3 AND THE FILE-
003600*                                      STATUS FIELDS HAD DRIFTED
003700*                                      INTO 01 GROUPS DURING PAST
003800*                                      REWORK - MOVED BACK TO
003900*                                      77-LEVEL PER SHOP STANDARD.
004000*                                      THE DEBIT TEST IN 120-
004100*                                      VALIDATE-AND-STORE-RTN NOW
004200*                                      ALSO REQUIRES TRN-TYPE TO
004300*                                      PASS ALPHA-CLASS SO A
004400*                                      GARBLED TYPE FIELD CANNOT
004500*                                      MASQUERADE AS DEBIT, AND
004600*                                      THE SKIPPED-LINES DISPLAY
004700*                                      AT TERMINATION NOW HONORS
004800*                                      THE UPSI-0 TEST/PROD SWITCH.
004900*****************************************************************
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER.  IBM-370.
005300 OBJECT-COMPUTER.  IBM-370.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM
005600     CLASS ALPHA-CLASS   IS 'A' THRU 'Z'
005700     UPSI-0 ON STATUS IS TEST-RUN-SW
005800            OFF STATUS IS PROD-RUN-SW.
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100     SELECT TRANSACTION-FILE   ASSIGN TO TRANFILE
006200            ORGANIZATION IS LINE SEQUENTIAL
006300            FILE STATUS  IS WS-TRANFILE-STATUS.
006400     SELECT PRINT-FILE         ASSIGN TO PRTFILE
006500            ORGANIZATION IS SEQUENTIAL
006600            FILE STATUS  IS WS-PRTFILE-STATUS.
006700*****************************************************************
006800 DATA DIVISION.
006900 FILE SECTION.
007000 FD  TRANSACTION-FILE
007100     LABEL RECORDS ARE STANDARD
007200     RECORD CONTAINS 200 CHARACTERS
007300     RECORDING MODE IS V.
007400 01  TRAN-LINE-IN                PIC X(200).
007500
007600 FD  PRINT-FILE
007700     LABEL RECORDS ARE STANDARD
007800     RECORD CONTAINS 132 CHARACTERS.
007900 01  PRINT-REC                   PIC X(132).
008000
008100*****************************************************************
008200 WORKING-STORAGE SECTION.
008300*****************************************************************
008400 77  SUB1                        PIC S9(4) COMP VALUE +0.
008500 77  SUB2                        PIC S9(4) COMP VALUE +0.
008600 77  SUB3                        PIC S9(4) COMP VALUE +0.
008700 77  WS-TRANFILE-STATUS          PIC XX VALUE SPACES.
008800 77  WS-PRTFILE-STATUS           PIC XX VALUE SPACES.
008900 COPY TRANREC.
009000*
009100 COPY MONTAB.
009200*
009300 COPY CATTAB.
009400*
009500 01  WS-SWITCHES.
009600     05  WS-EOF-SW               PIC X VALUE 'N'.
009700         88  WS-EOF                  VALUE 'Y'.
009800     05  WS-HDR-SKIPPED-SW       PIC X VALUE 'N'.
009900         88  WS-HDR-SKIPPED          VALUE 'Y'.
010000     05  WS-SWAP-SW              PIC X VALUE 'N'.
010100     05  WS-FOUND-SW             PIC X VALUE 'N'.
010200         88  WS-ENTRY-FOUND          VALUE 'Y'.
010300     05  FILLER                  PIC X(04).
010400
010500 01  WS-CSV-FIELDS.
010600     05  WS-CSV-DATE             PIC X(10).
010700     05  WS-CSV-DESC             PIC X(15).
010800     05  WS-CSV-CATEGORY         PIC X(15).
010900     05  WS-CSV-TYPE             PIC X(06).
011000     05  WS-CSV-AMOUNT-A         PIC X(12).
011100     05  WS-CSV-AMOUNT-R  REDEFINES WS-CSV-AMOUNT-A.
011200         10  FILLER              PIC X(11).
011300         10  FILLER              PIC X(01).
011400     05  WS-CSV-BALANCE-A        PIC X(12).
011500     05  WS-CSV-BALANCE-R REDEFINES WS-CSV-BALANCE-A.
011600         10  FILLER              PIC X(11).
011700         10  FILLER              PIC X(01).
011800     05  WS-CSV-DEST             PIC X(20).
011900     05  WS-CSV-FIELD-CNT        PIC S9(3) COMP VALUE +0.
012000     05  FILLER                  PIC X(04).
012100
012200 01  WS-PARSE-WORK.
012300     05  WS-PARSE-INPUT          PIC X(12).
012400     05  WS-PARSE-TRIM           PIC X(11).
012500     05  WS-PARSE-WHOLE          PIC 9(7).
012600     05  WS-PARSE-FRAC           PIC 9(2).
012700     05  WS-PARSE-RESULT         PIC S9(9)V99 COMP-3.
012800     05  WS-PARSE-NEG-SW         PIC X VALUE 'N'.
012900     05  FILLER                  PIC X(04).
013000
013100 01  WS-COUNTERS.
013200     05  WS-SKIPPED-LINES        PIC S9(5) COMP VALUE +0.
013300     05  FILLER                  PIC X(04).
013400
013500 01  WS-CATG-HOLD-ENTRY.
013600     05  FILLER                  PIC X(15).
013700     05  FILLER                  PIC S9(9)V99 COMP-3.
013800     05  FILLER                  PIC S9(5) COMP.
013900     05  FILLER                  PIC S9(7)V99 COMP-3.
014000     05  FILLER                  PIC X(05).
014100
014200 01  WS-MNTH-HOLD-ENTRY.
014300     05  FILLER                  PIC X(07).
014400     05  FILLER                  PIC X(04).
014500     05  FILLER                  PIC S9(9)V99 COMP-3.
014600     05  FILLER                  PIC S9(9)V99 COMP-3.
014700     05  FILLER                  PIC S9(9)V99 COMP-3.
014800     05  FILLER                  PIC X(05).
014900
015000 01  WS-BAR-WORK.
015100     05  WS-BAR-TEXT             PIC X(40) VALUE SPACES.
015200     05  WS-BAR-TEXT-R  REDEFINES WS-BAR-TEXT.
015300         10  WS-BAR-CHAR OCCURS 40 TIMES PIC X(01).
015400     05  WS-BAR-LEN              PIC S9(3) COMP VALUE +0.
015500     05  WS-SUM-EDIT             PIC Z(6)9.99.
015600     05  WS-SUM-EDIT-R  REDEFINES WS-SUM-EDIT
015700                                 PIC X(10).
015800     05  WS-SUM-TRIM             PIC X(10).
015900     05  WS-LEAD-CT              PIC S9(3) COMP VALUE +0.
016000     05  WS-SUM-START            PIC S9(3) COMP VALUE +0.
016100     05  FILLER                  PIC X(05).
016200
016300 01  RPT-TREND-HEADER.
016400     05  FILLER                  PIC X(30) VALUE
016500         '=== EXPENSE TREND CHART ==='.
016600     05  FILLER                  PIC X(102).
016700 01  RPT-CATG-CHART-HEADER.
016800     05  FILLER                  PIC X(28) VALUE
016900         '=== CATEGORY CHART ==='.
017000     05  FILLER                  PIC X(104).
017100 01  RPT-BAR-LINE.
017200     05  RPT-BAR-LABEL           PIC X(20).
017300     05  FILLER                  PIC X(03) VALUE ' | '.
017400     05  RPT-BAR-CHARS           PIC X(40).
017500     05  FILLER                  PIC X(01) VALUE SPACE.
017600     05  RPT-BAR-SUM             PIC X(10).
017700     05  FILLER                  PIC X(58).
017800
017900*****************************************************************
018000 PROCEDURE DIVISION.
018100*****************************************************************
018200 000-MAIN-RTN.
018300     PERFORM 010-INITIALIZE-RTN    THRU 010-EXIT.
018400     PERFORM 100-READ-TRANSACTIONS THRU 100-EXIT
018500             UNTIL WS-EOF.
018600     PERFORM 200-EXPENSE-TREND-RTN THRU 200-EXIT.
018700     PERFORM 300-CATEGORY-CHART-RTN THRU 300-EXIT.
018800     PERFORM 900-TERMINATE-RTN     THRU 900-EXIT.
018900     GOBACK.
019000
019100 010-INITIALIZE-RTN.
019200     OPEN INPUT  TRANSACTION-FILE.
019300     OPEN OUTPUT PRINT-FILE.
019400     IF WS-TRANFILE-STATUS NOT = '00'
019500         OR WS-PRTFILE-STATUS NOT = '00'
019600             GO TO 1000-ERROR-RTN.
019700 010-EXIT.
019800     EXIT.
019900
020000 100-READ-TRANSACTIONS.
020100     READ TRANSACTION-FILE INTO TRAN-LINE-IN
020200         AT END
020300             MOVE 'Y' TO WS-EOF-SW
020400     END-READ.
020500     IF NOT WS-EOF
020600         IF NOT WS-HDR-SKIPPED
020700             MOVE 'Y' TO WS-HDR-SKIPPED-SW
020800         ELSE
020900             PERFORM 110-PARSE-LINE-RTN THRU 110-EXIT
021000             IF WS-CSV-FIELD-CNT < 7
021100                 ADD 1 TO WS-SKIPPED-LINES
021200             ELSE
021300                 PERFORM 120-VALIDATE-AND-STORE-RTN THRU 120-EXIT
021400             END-IF
021500         END-IF
021600     END-IF.
021700 100-EXIT.
021800     EXIT.
021900
022000 110-PARSE-LINE-RTN.
022100     MOVE ZERO TO WS-CSV-FIELD-CNT.
022200     UNSTRING TRAN-LINE-IN DELIMITED BY ','
022300         INTO WS-CSV-DATE      WS-CSV-DESC
022400              WS-CSV-CATEGORY  WS-CSV-TYPE
022500              WS-CSV-AMOUNT-A  WS-CSV-BALANCE-A
022600              WS-CSV-DEST
022700         TALLYING IN WS-CSV-FIELD-CNT
022800     END-UNSTRING.
022900 110-EXIT.
023000     EXIT.
023100
023200 120-VALIDATE-AND-STORE-RTN.
023300     INSPECT WS-CSV-TYPE CONVERTING
023400             'abcdefghijklmnopqrstuvwxyz'
023500          TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
023600     MOVE WS-CSV-DATE     TO TRN-DATE.
023700     MOVE WS-CSV-CATEGORY TO TRN-CATEGORY.
023800     MOVE WS-CSV-TYPE     TO TRN-TYPE.
023900     MOVE WS-CSV-AMOUNT-A TO WS-PARSE-INPUT.
024000     PERFORM 130-PARSE-DECIMAL-RTN THRU 130-EXIT.
024100     MOVE WS-PARSE-RESULT TO TRN-AMOUNT.
024200     IF TRN-TYPE-IS-VALID AND TRN-TYPE-IS-DEBIT
024300             AND TRN-TYPE (1:5) ALPHA-CLASS
024400         PERFORM 1100-FIND-OR-ADD-CATEGORY-RTN THRU 1100-EXIT
024500         PERFORM 1200-FIND-OR-ADD-MONTH-RTN    THRU 1200-EXIT
024600     ELSE
024700         IF NOT TRN-TYPE-IS-VALID
024800             ADD 1 TO WS-SKIPPED-LINES
024900         END-IF
025000     END-IF.
025100 120-EXIT.
025200     EXIT.
025300
025400 130-PARSE-DECIMAL-RTN.
025500     MOVE ZERO TO WS-PARSE-WHOLE WS-PARSE-FRAC WS-PARSE-RESULT.
025600     MOVE 'N' TO WS-PARSE-NEG-SW.
025700     MOVE SPACES TO WS-PARSE-TRIM.
025800     IF WS-PARSE-INPUT (1:1) = '-'
025900         MOVE 'Y' TO WS-PARSE-NEG-SW
026000         MOVE WS-PARSE-INPUT (2:11) TO WS-PARSE-TRIM
026100     ELSE
026200         MOVE WS-PARSE-INPUT TO WS-PARSE-TRIM
026300     END-IF.
026400     UNSTRING WS-PARSE-TRIM DELIMITED BY '.'
026500         INTO WS-PARSE-WHOLE WS-PARSE-FRAC
026600     END-UNSTRING.
026700     COMPUTE WS-PARSE-RESULT ROUNDED =
026800             WS-PARSE-WHOLE + (WS-PARSE-FRAC / 100).
026900     IF WS-PARSE-NEG-SW = 'Y'
027000         COMPUTE WS-PARSE-RESULT = WS-PARSE-RESULT * -1
027100     END-IF.
027200 130-EXIT.
027300     EXIT.
027400
027500 200-EXPENSE-TREND-RTN.
027600     WRITE PRINT-REC FROM RPT-TREND-HEADER AFTER TOP-OF-FORM.
027700     PERFORM 210-SORT-MONTHS-RTN THRU 210-EXIT.
027800     PERFORM 220-PRINT-MONTH-BAR-RTN
027900             VARYING SUB1 FROM 1 BY 1
028000             UNTIL SUB1 > MT-ENTRY-COUNT.
028100 200-EXIT.
028200     EXIT.
028300
028400 210-SORT-MONTHS-RTN.
028500     MOVE 'Y' TO WS-SWAP-SW.
028600     PERFORM 211-BUBBLE-PASS-RTN UNTIL WS-SWAP-SW = 'N'.
028700 210-EXIT.
028800     EXIT.
028900 211-BUBBLE-PASS-RTN.
029000     MOVE 'N' TO WS-SWAP-SW.
029100     PERFORM 212-BUBBLE-COMPARE-RTN
029200             VARYING SUB1 FROM 1 BY 1
029300             UNTIL SUB1 > MT-ENTRY-COUNT - 1.
029400 212-BUBBLE-COMPARE-RTN.
029500     IF MT-YEAR-MONTH (SUB1) > MT-YEAR-MONTH (SUB1 + 1)
029600         MOVE MT-ENTRY (SUB1)     TO WS-MNTH-HOLD-ENTRY
029700         MOVE MT-ENTRY (SUB1 + 1) TO MT-ENTRY (SUB1)
029800         MOVE WS-MNTH-HOLD-ENTRY  TO MT-ENTRY (SUB1 + 1)
029900         MOVE 'Y' TO WS-SWAP-SW
030000     END-IF.
030100
030200 220-PRINT-MONTH-BAR-RTN.
030300     COMPUTE WS-BAR-LEN = MT-EXPENSE (SUB1) / 50.
030400     PERFORM 230-CLAMP-BAR-LEN-RTN THRU 230-EXIT.
030500     MOVE SPACES TO WS-BAR-TEXT.
030600     PERFORM 240-FILL-HASH-RTN
030700             VARYING SUB3 FROM 1 BY 1
030800             UNTIL SUB3 > WS-BAR-LEN.
030900     MOVE MT-EXPENSE (SUB1) TO WS-SUM-EDIT.
031000     PERFORM 250-TRIM-SUM-RTN THRU 250-EXIT.
031100     MOVE MT-YEAR-MONTH (SUB1) TO RPT-BAR-LABEL.
031200     MOVE WS-BAR-TEXT          TO RPT-BAR-CHARS.
031300     MOVE WS-SUM-TRIM          TO RPT-BAR-SUM.
031400     WRITE PRINT-REC FROM RPT-BAR-LINE AFTER 1.
031500
031600 230-CLAMP-BAR-LEN-RTN.
031700     IF WS-BAR-LEN > 40
031800         MOVE 40 TO WS-BAR-LEN
031900     END-IF.
032000     IF WS-BAR-LEN < 1
032100         MOVE 1 TO WS-BAR-LEN
032200     END-IF.
032300 230-EXIT.
032400     EXIT.
032500
032600 240-FILL-HASH-RTN.
032700     MOVE '#' TO WS-BAR-CHAR (SUB3).
032800
032900 250-TRIM-SUM-RTN.
033000     MOVE ZERO TO WS-LEAD-CT.
033100     INSPECT WS-SUM-EDIT-R TALLYING WS-LEAD-CT FOR LEADING SPACE.
033200     COMPUTE WS-SUM-START = WS-LEAD-CT + 1.
033300     MOVE SPACES TO WS-SUM-TRIM.
033400     MOVE WS-SUM-EDIT-R (WS-SUM-START:) TO WS-SUM-TRIM.
033500 250-EXIT.
033600     EXIT.
033700
033800 300-CATEGORY-CHART-RTN.
033900     WRITE PRINT-REC FROM RPT-CATG-CHART-HEADER
034000             AFTER TOP-OF-FORM.
034100     PERFORM 310-SORT-CATG-DESC-RTN THRU 310-EXIT.
034200     PERFORM 320-PRINT-CATG-BAR-RTN
034300             VARYING SUB1 FROM 1 BY 1
034400             UNTIL SUB1 > CT-ENTRY-COUNT.
034500 300-EXIT.
034600     EXIT.
034700
034800 310-SORT-CATG-DESC-RTN.
034900     MOVE 'Y' TO WS-SWAP-SW.
035000     PERFORM 311-BUBBLE-PASS-RTN UNTIL WS-SWAP-SW = 'N'.
035100 310-EXIT.
035200     EXIT.
035300 311-BUBBLE-PASS-RTN.
035400     MOVE 'N' TO WS-SWAP-SW.
035500     PERFORM 312-BUBBLE-COMPARE-RTN
035600             VARYING SUB1 FROM 1 BY 1
035700             UNTIL SUB1 > CT-ENTRY-COUNT - 1.
035800 312-BUBBLE-COMPARE-RTN.
035900     IF CT-TOTAL (SUB1) < CT-TOTAL (SUB1 + 1)
036000         MOVE CT-ENTRY (SUB1)     TO WS-CATG-HOLD-ENTRY
036100         MOVE CT-ENTRY (SUB1 + 1) TO CT-ENTRY (SUB1)
036200         MOVE WS-CATG-HOLD-ENTRY  TO CT-ENTRY (SUB1 + 1)
036300         MOVE 'Y' TO WS-SWAP-SW
036400     END-IF.
036500
036600 320-PRINT-CATG-BAR-RTN.
036700     COMPUTE WS-BAR-LEN = CT-TOTAL (SUB1) / 25.
036800     PERFORM 230-CLAMP-BAR-LEN-RTN THRU 230-EXIT.
036900     MOVE SPACES TO WS-BAR-TEXT.
037000     PERFORM 330-FILL-STAR-RTN
037100             VARYING SUB3 FROM 1 BY 1
037200             UNTIL SUB3 > WS-BAR-LEN.
037300     MOVE CT-TOTAL (SUB1) TO WS-SUM-EDIT.
037400     PERFORM 250-TRIM-SUM-RTN THRU 250-EXIT.
037500     MOVE CT-CATEGORY (SUB1) TO RPT-BAR-LABEL.
037600     MOVE WS-BAR-TEXT        TO RPT-BAR-CHARS.
037700     MOVE WS-SUM-TRIM        TO RPT-BAR-SUM.
037800     WRITE PRINT-REC FROM RPT-BAR-LINE AFTER 1.
037900
038000 330-FILL-STAR-RTN.
038100     MOVE '*' TO WS-BAR-CHAR (SUB3).
038200
038300 900-TERMINATE-RTN.
038400     IF TEST-RUN-SW
038500         DISPLAY 'FINVIZ01 - LINES SKIPPED (SHORT/INVALID): '
038600                 WS-SKIPPED-LINES
038700     ELSE
038800         IF WS-SKIPPED-LINES > ZERO
038900             DISPLAY 'FINVIZ01 - LINES SKIPPED (SHORT/INVALID): '
039000                     WS-SKIPPED-LINES
039100         END-IF
039200     END-IF.
039300     CLOSE TRANSACTION-FILE PRINT-FILE.
039400 900-EXIT.
039500     EXIT.
039600
039700 1100-FIND-OR-ADD-CATEGORY-RTN.
039800     MOVE 'N' TO WS-FOUND-SW.
039900     PERFORM 1110-SCAN-CATEGORY-RTN
040000             VARYING SUB2 FROM 1 BY 1
040100             UNTIL SUB2 > CT-ENTRY-COUNT OR WS-ENTRY-FOUND.
040200     IF NOT WS-ENTRY-FOUND
040300         ADD 1 TO CT-ENTRY-COUNT
040400         MOVE CT-ENTRY-COUNT TO SUB2
040500         MOVE TRN-CATEGORY TO CT-CATEGORY (SUB2)
040600         MOVE ZERO TO CT-TOTAL (SUB2) CT-COUNT (SUB2)
040700                      CT-AVERAGE (SUB2)
040800     END-IF.
040900     ADD TRN-AMOUNT TO CT-TOTAL (SUB2).
041000     ADD 1 TO CT-COUNT (SUB2).
041100 1100-EXIT.
041200     EXIT.
041300 1110-SCAN-CATEGORY-RTN.
041400     IF CT-CATEGORY (SUB2) = TRN-CATEGORY
041500         MOVE 'Y' TO WS-FOUND-SW
041600     END-IF.
041700
041800 1200-FIND-OR-ADD-MONTH-RTN.
041900     MOVE 'N' TO WS-FOUND-SW.
042000     PERFORM 1210-SCAN-MONTH-RTN
042100             VARYING SUB2 FROM 1 BY 1
042200             UNTIL SUB2 > MT-ENTRY-COUNT OR WS-ENTRY-FOUND.
042300     IF NOT WS-ENTRY-FOUND
042400         ADD 1 TO MT-ENTRY-COUNT
042500         MOVE MT-ENTRY-COUNT TO SUB2
042600         MOVE TRN-DATE (1:7) TO MT-YEAR-MONTH (SUB2)
042700         MOVE ZERO TO MT-INCOME (SUB2) MT-EXPENSE (SUB2)
042800                      MT-NET (SUB2)
042900     END-IF.
043000     ADD TRN-AMOUNT TO MT-EXPENSE (SUB2).
043100 1200-EXIT.
043200     EXIT.
043300 1210-SCAN-MONTH-RTN.
043400     IF MT-YEAR-MONTH (SUB2) = TRN-DATE (1:7)
043500         MOVE 'Y' TO WS-FOUND-SW
043600     END-IF.
043700
043800 1000-ERROR-RTN.
043900     DISPLAY '1000-ERROR-RTN'.
044000     DISPLAY 'FINVIZ01 - FILE OPEN ERROR'.
044100     DISPLAY 'TRANFILE STATUS = ' WS-TRANFILE-STATUS.
044200     DISPLAY 'PRTFILE  STATUS = ' WS-PRTFILE-STATUS.
044300     MOVE 16 TO RETURN-CODE.
044400     STOP RUN.
