000100***************************************************************** IS96023
000200*    LICENSED MATERIALS - PROPERTY OF TRUENORTH FINANCIAL
000300*    ALL RIGHTS RESERVED
000400*****************************************************************
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID.     FINSUM01.
000700 AUTHOR.         K L TREADWAY.
000800 INSTALLATION.   TRUENORTH FINANCIAL - DP CENTER.
000900 DATE-WRITTEN.   11/12/1996.
001000 DATE-COMPILED.  11/12/1996.
001100 SECURITY.       NON-CONFIDENTIAL.
001200*****************************************************************
001300*    REMARKS.
001400*    FIN0100 NIGHTLY TRANSACTION ANALYSIS - SUMMARY EXPORT.
001500*    READS TRANFILE AND RECOMPUTES THE MONTHLY INCOME/EXPENSE/NET
001600*    TOTALS AND THE TOP-5 DESTINATIONS, THEN WRITES TWO DOWNSTREAM
001700*    EXTRACT FILES - A NARRATIVE "SUMMARY" TEXT FILE FOR THE DESK
001800*    BINDER, AND A TAGGED FLAT-FIELD EXTRACT FOR THE DESKTOP
001900*    SPREADSHEET LOAD.  LAST PROGRAM IN JOB FIN0100R.
002000*-----------------------------------------------------------------
002100*    CHANGE LOG
002200*    ----------
002300*    RUN   DATE        BY    RQST      DESCRIPTION
002400*    ----  ----------  ----  --------  -----------------------
002500*    0001  11/12/1996  KLT   IS96-023  ORIGINAL PROGRAM - MONTHLY
002600*                                      TOTALS SUMMARY FILE.
002700*    0002  08/21/1997  KLT   IS97-122  ADDED TOP-5 DESTINATIONS
002800*                                      SECTION TO SUMMARY FILE.
002900*    0003  11/09/1998  RJH   Y2K-0093  YEAR 2000 - TRN-DATE NOW
003000*                                      CARRIES A FULL CCYY.
003100*    0004  03/17/1999  RJH   Y2K-0093  RETESTED 1999/2000 DATA.
003200*    0005  07/30/2001  RJH   IS01-142  ADDED CURTAB CURRENCY
003300*                                      LOOKUP; CURRENCY CODE NOW
003400*                                      CARRIED ON THE TAGGED
003500*                                      EXTRACT FILE.
003600*    0006  09/19/2002  RJH   IS02-201  CATEGORY/DEST TABLE
003700*                                      EXPANSION TO MATCH FINRPT01.
003800*    0007  02/14/2004  DMS   IS04-019  ADDED THE SPREADSHEET-LOAD
003900*                                      TAGGED EXTRACT (SUMMEXP) -
004000*                                      DESK WAS RE-KEYING THE
004100*                                      MARKDOWN FILE BY HAND.
004200*    0008  05/12/2005  DMS   IS05-033  CSV PARSE REFACTORED TO
004300*                                      MATCH FINRPT01/FINRSK01.
004400*    0009  09/14/2005  DMS   IS05-061  090-LOOKUP-CURRENCY-RTN NEVER
004500*                                      BUILT THE "CODE + SPACE"
004600*                                      FALLBACK FOR A CODE NOT ON
004700*                                      CURTAB - IT SILENTLY LEFT
004800*                                      THE USD SYMBOL IN PLACE.
004900*                                      NOW UPPER-CASES CURR-CODE-IN
005000*                                      AND BUILDS THE FALLBACK WHEN
005100*                                      CURR-CODE-FOUND STAYS OFF.
005200*                                      MARKDOWN BULLET SYMBOL FIELDS
005300*                                      WIDENED TO MATCH THE CURTAB
005400*                                      CHANGE.
005500*    0010  09/21/2005  DMS   IS05-065  SUB1/SUB2 AND THE FILE-STATUS
005600*                                      FIELDS HAD DRIFTED INTO 01
005700*                                      GROUPS DURING PAST REWORK -
005800*                                      MOVED BACK TO 77-LEVEL PER
005900*                                      SHOP STANDARD.  WS-CURRENCY-
006000*                                      CODE-PARM NOW ALSO REJECTS A
006100*                                      NON-ALPHABETIC RUN PARAMETER
006200*                                      (ALPHA-CLASS TEST) BACK TO
006300*                                      THE USD DEFAULT, AND THE
006400*                                      SKIPPED-LINES DISPLAY AT
006500*                                      TERMINATION NOW HONORS THE
006600*                                      UPSI-0 TEST/PROD SWITCH.
006700*****************************************************************
006800 ENVIRONMENT DIVISION.
006900 CONFIGURATION SECTION.
007000 SOURCE-COMPUTER.  IBM-370.
007100 OBJECT-COMPUTER.  IBM-370.
007200 SPECIAL-NAMES.
007300     C01 IS TOP-OF-FORM
007400     CLASS ALPHA-CLASS   IS 'A' THRU 'Z'
007500     UPSI-0 ON STATUS IS TEST-RUN-SW
007600            OFF STATUS IS PROD-RUN-SW.
007700 INPUT-OUTPUT SECTION.
007800 FILE-CONTROL.
007900     SELECT TRANSACTION-FILE   ASSIGN TO TRANFILE
008000            ORGANIZATION IS LINE SEQUENTIAL
008100            FILE STATUS  IS WS-TRANFILE-STATUS.
008200     SELECT SUMMARY-RPT-FILE   ASSIGN TO SUMMRPT
008300            ORGANIZATION IS LINE SEQUENTIAL
008400            FILE STATUS  IS WS-SUMMRPT-STATUS.
008500     SELECT SUMMARY-EXP-FILE   ASSIGN TO SUMMEXP
008600            ORGANIZATION IS LINE SEQUENTIAL
008700            FILE STATUS  IS WS-SUMMEXP-STATUS.
008800*****************************************************************
008900 DATA DIVISION.
009000 FILE SECTION.
009100 FD  TRANSACTION-FILE
009200     LABEL RECORDS ARE STANDARD
009300     RECORD CONTAINS 200 CHARACTERS
009400     RECORDING MODE IS V.
009500 01  TRAN-LINE-IN                PIC X(200).
009600
009700 FD  SUMMARY-RPT-FILE
009800     LABEL RECORDS ARE STANDARD
009900     RECORD CONTAINS 132 CHARACTERS.
010000 01  SUMMARY-RPT-REC             PIC X(132).
010100
010200 FD  SUMMARY-EXP-FILE
010300     LABEL RECORDS ARE STANDARD
010400     RECORD CONTAINS 80 CHARACTERS.
010500 01  SUMMARY-EXP-REC             PIC X(80).
010600
010700*****************************************************************
010800 WORKING-STORAGE SECTION.
010900*****************************************************************
011000 77  SUB1                        PIC S9(4) COMP VALUE +0.
011100 77  SUB2                        PIC S9(4) COMP VALUE +0.
011200 77  WS-TRANFILE-STATUS          PIC XX VALUE SPACES.
011300 77  WS-SUMMRPT-STATUS           PIC XX VALUE SPACES.
011400 77  WS-SUMMEXP-STATUS           PIC XX VALUE SPACES.
011500 COPY TRANREC.
011600*
011700 COPY CURTAB.
011800*
011900 COPY MONTAB.
012000*
012100 COPY DESTAB.
012200*
012300 01  WS-RUN-PARMS.
012400     05  WS-CURRENCY-CODE-PARM   PIC X(03) VALUE 'USD'.
012500     05  FILLER                  PIC X(07).
012600
012700 01  WS-SWITCHES.
012800     05  WS-EOF-SW               PIC X VALUE 'N'.
012900         88  WS-EOF                  VALUE 'Y'.
013000     05  WS-HDR-SKIPPED-SW       PIC X VALUE 'N'.
013100         88  WS-HDR-SKIPPED          VALUE 'Y'.
013200     05  WS-SWAP-SW              PIC X VALUE 'N'.
013300     05  WS-FOUND-SW             PIC X VALUE 'N'.
013400         88  WS-ENTRY-FOUND          VALUE 'Y'.
013500     05  FILLER                  PIC X(04).
013600
013700 01  WS-CSV-FIELDS.
013800     05  WS-CSV-DATE             PIC X(10).
013900     05  WS-CSV-DESC             PIC X(15).
014000     05  WS-CSV-CATEGORY         PIC X(15).
014100     05  WS-CSV-TYPE             PIC X(06).
014200     05  WS-CSV-AMOUNT-A         PIC X(12).
014300     05  WS-CSV-AMOUNT-R  REDEFINES WS-CSV-AMOUNT-A.
014400         10  FILLER              PIC X(11).
014500         10  FILLER              PIC X(01).
014600     05  WS-CSV-BALANCE-A        PIC X(12).
014700     05  WS-CSV-BALANCE-R REDEFINES WS-CSV-BALANCE-A.
014800         10  FILLER              PIC X(11).
014900         10  FILLER              PIC X(01).
015000     05  WS-CSV-DEST             PIC X(20).
015100     05  WS-CSV-FIELD-CNT        PIC S9(3) COMP VALUE +0.
015200     05  FILLER                  PIC X(04).
015300
015400 01  WS-PARSE-WORK.
015500     05  WS-PARSE-INPUT          PIC X(12).
015600     05  WS-PARSE-TRIM           PIC X(11).
015700     05  WS-PARSE-WHOLE          PIC 9(7).
015800     05  WS-PARSE-FRAC           PIC 9(2).
015900     05  WS-PARSE-RESULT         PIC S9(9)V99 COMP-3.
016000     05  WS-PARSE-NEG-SW         PIC X VALUE 'N'.
016100     05  FILLER                  PIC X(04).
016200
016300 01  WS-COUNTERS.
016400     05  WS-SKIPPED-LINES        PIC S9(5) COMP VALUE +0.
016500     05  WS-TOP5-COUNT           PIC S9(3) COMP VALUE +0.
016600     05  FILLER                  PIC X(04).
016700
016800 01  WS-MNTH-HOLD-ENTRY.
016900     05  FILLER                  PIC X(07).
017000     05  FILLER                  PIC S9(9)V99 COMP-3.
017100     05  FILLER                  PIC S9(9)V99 COMP-3.
017200     05  FILLER                  PIC S9(9)V99 COMP-3.
017300     05  FILLER                  PIC X(05).
017400
017500 01  WS-DEST-HOLD-ENTRY.
017600     05  FILLER                  PIC X(20).
017700     05  FILLER                  PIC S9(9)V99 COMP-3.
017800     05  FILLER                  PIC S9(5) COMP.
017900     05  FILLER                  PIC X(05).
018000
018100 01  WS-AMT-EDIT-AREA.
018200     05  WS-AMT-EDIT             PIC Z(6)9.99-.
018300     05  WS-AMT-EDIT-R  REDEFINES WS-AMT-EDIT
018400                                 PIC X(11).
018500     05  WS-AMT-TRIM             PIC X(11).
018600     05  WS-LEAD-CT              PIC S9(3) COMP VALUE +0.
018700     05  WS-AMT-START            PIC S9(3) COMP VALUE +0.
018800
018900 01  RPT-MD-BLANK-LINE           PIC X(01) VALUE SPACE.
019000 01  RPT-MD-HEADING.
019100     05  RPT-MD-HDG-TEXT         PIC X(30).
019200     05  FILLER                  PIC X(02).
019300 01  RPT-MD-BULLET-MONTH.
019400     05  FILLER                  PIC X(02) VALUE '- '.
019500     05  RPT-MDB-MONTH           PIC X(07).
019600     05  FILLER                  PIC X(12) VALUE
019700         ': income='.
019800     05  RPT-MDB-SYMBOL1         PIC X(04).
019900     05  RPT-MDB-INCOME          PIC X(11).
020000     05  FILLER                  PIC X(01) VALUE SPACE.
020100     05  FILLER                  PIC X(09) VALUE 'expenses='.
020200     05  RPT-MDB-SYMBOL2         PIC X(04).
020300     05  RPT-MDB-EXPENSE         PIC X(11).
020400     05  FILLER                  PIC X(01) VALUE SPACE.
020500     05  FILLER                  PIC X(04) VALUE 'net='.
020600     05  RPT-MDB-SYMBOL3         PIC X(04).
020700     05  RPT-MDB-NET             PIC X(11).
020800 01  RPT-MD-BULLET-DEST.
020900     05  FILLER                  PIC X(02) VALUE '- '.
021000     05  RPT-MDD-DEST            PIC X(20).
021100     05  FILLER                  PIC X(09) VALUE ': total='.
021200     05  RPT-MDD-SYMBOL          PIC X(04).
021300     05  RPT-MDD-TOTAL           PIC X(11).
021400
021500 01  RPT-EXP-DETAIL.
021600     05  FILLER                  PIC X(06) VALUE 'MONTH='.
021700     05  RPT-EXPD-MONTH          PIC X(07).
021800     05  FILLER                  PIC X(01) VALUE SPACE.
021900     05  FILLER                  PIC X(07) VALUE 'INCOME='.
022000     05  RPT-EXPD-INCOME         PIC X(11).
022100     05  FILLER                  PIC X(01) VALUE SPACE.
022200     05  FILLER                  PIC X(09) VALUE 'EXPENSES='.
022300     05  RPT-EXPD-EXPENSE        PIC X(11).
022400     05  FILLER                  PIC X(01) VALUE SPACE.
022500     05  FILLER                  PIC X(04) VALUE 'NET='.
022600     05  RPT-EXPD-NET            PIC X(11).
022700     05  FILLER                  PIC X(01) VALUE SPACE.
022800     05  FILLER                  PIC X(09) VALUE 'CURRENCY='.
022900     05  RPT-EXPD-CURRENCY       PIC X(03).
023000
023100*****************************************************************
023200 PROCEDURE DIVISION.
023300*****************************************************************
023400 000-MAIN-RTN.
023500     PERFORM 010-INITIALIZE-RTN    THRU 010-EXIT.
023600     PERFORM 100-READ-TRANSACTIONS THRU 100-EXIT
023700             UNTIL WS-EOF.
023800     PERFORM 200-SORT-MONTHS-RTN   THRU 200-EXIT.
023900     PERFORM 300-SORT-DEST-DESC-RTN THRU 300-EXIT.
024000     PERFORM 400-WRITE-MARKDOWN-RTN THRU 400-EXIT.
024100     PERFORM 500-WRITE-EXPORT-RTN  THRU 500-EXIT.
024200     PERFORM 900-TERMINATE-RTN     THRU 900-EXIT.
024300     GOBACK.
024400
024500 010-INITIALIZE-RTN.
024600     ACCEPT WS-RUN-PARMS FROM SYSIN.
024700     IF WS-CURRENCY-CODE-PARM = SPACES
024800         OR WS-CURRENCY-CODE-PARM NOT ALPHA-CLASS
024900         MOVE 'USD' TO WS-CURRENCY-CODE-PARM
025000     END-IF.
025100     MOVE WS-CURRENCY-CODE-PARM TO CURR-CODE-IN.
025200     PERFORM 090-LOOKUP-CURRENCY-RTN THRU 090-EXIT.
025300     OPEN INPUT  TRANSACTION-FILE.
025400     OPEN OUTPUT SUMMARY-RPT-FILE.
025500     OPEN OUTPUT SUMMARY-EXP-FILE.
025600     IF WS-TRANFILE-STATUS NOT = '00'
025700         OR WS-SUMMRPT-STATUS NOT = '00'
025800         OR WS-SUMMEXP-STATUS NOT = '00'
025900             GO TO 1000-ERROR-RTN.
026000 010-EXIT.
026100     EXIT.
026200
026300 090-LOOKUP-CURRENCY-RTN.
026400     MOVE 'N' TO CURR-FOUND-SW.
026500     INSPECT CURR-CODE-IN CONVERTING
026600             'abcdefghijklmnopqrstuvwxyz'
026700          TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
026800     MOVE SPACES TO CURR-SYMBOL-OUT.
026900     PERFORM 091-SCAN-CURRENCY-RTN
027000             VARYING CURR-IDX FROM 1 BY 1
027100             UNTIL CURR-IDX > 3 OR CURR-CODE-FOUND.
027200     IF NOT CURR-CODE-FOUND
027300         STRING CURR-CODE-IN DELIMITED BY SIZE
027400                ' '         DELIMITED BY SIZE
027500             INTO CURR-SYMBOL-OUT
027600     END-IF.
027700 090-EXIT.
027800     EXIT.
027900 091-SCAN-CURRENCY-RTN.
028000     IF CURR-TAB-CODE (CURR-IDX) = CURR-CODE-IN
028100         MOVE CURR-TAB-SYMBOL (CURR-IDX) TO CURR-SYMBOL-OUT
028200         MOVE 'Y' TO CURR-FOUND-SW
028300     END-IF.
028400
028500 100-READ-TRANSACTIONS.
028600     READ TRANSACTION-FILE INTO TRAN-LINE-IN
028700         AT END
028800             MOVE 'Y' TO WS-EOF-SW
028900     END-READ.
029000     IF NOT WS-EOF
029100         IF NOT WS-HDR-SKIPPED
029200             MOVE 'Y' TO WS-HDR-SKIPPED-SW
029300         ELSE
029400             PERFORM 110-PARSE-LINE-RTN THRU 110-EXIT
029500             IF WS-CSV-FIELD-CNT < 7
029600                 ADD 1 TO WS-SKIPPED-LINES
029700             ELSE
029800                 PERFORM 120-VALIDATE-AND-STORE-RTN THRU 120-EXIT
029900             END-IF
030000         END-IF
030100     END-IF.
030200 100-EXIT.
030300     EXIT.
030400
030500 110-PARSE-LINE-RTN.
030600     MOVE ZERO TO WS-CSV-FIELD-CNT.
030700     UNSTRING TRAN-LINE-IN DELIMITED BY ','
030800         INTO WS-CSV-DATE      WS-CSV-DESC
030900              WS-CSV-CATEGORY  WS-CSV-TYPE
031000              WS-CSV-AMOUNT-A  WS-CSV-BALANCE-A
031100              WS-CSV-DEST
031200         TALLYING IN WS-CSV-FIELD-CNT
031300     END-UNSTRING.
031400 110-EXIT.
031500     EXIT.
031600
031700 120-VALIDATE-AND-STORE-RTN.
031800     INSPECT WS-CSV-TYPE CONVERTING
031900             'abcdefghijklmnopqrstuvwxyz'
032000          TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
032100     MOVE WS-CSV-DATE     TO TRN-DATE.
032200     MOVE WS-CSV-TYPE     TO TRN-TYPE.
032300     MOVE WS-CSV-DEST     TO TRN-DEST.
032400     MOVE WS-CSV-AMOUNT-A TO WS-PARSE-INPUT.
032500     PERFORM 130-PARSE-DECIMAL-RTN THRU 130-EXIT.
032600     MOVE WS-PARSE-RESULT TO TRN-AMOUNT.
032700     IF NOT TRN-TYPE-IS-VALID
032800         ADD 1 TO WS-SKIPPED-LINES
032900     ELSE
033000         PERFORM 1200-FIND-OR-ADD-MONTH-RTN THRU 1200-EXIT
033100         PERFORM 1300-FIND-OR-ADD-DEST-RTN  THRU 1300-EXIT
033200     END-IF.
033300 120-EXIT.
033400     EXIT.
033500
033600 130-PARSE-DECIMAL-RTN.
033700     MOVE ZERO TO WS-PARSE-WHOLE WS-PARSE-FRAC WS-PARSE-RESULT.
033800     MOVE 'N' TO WS-PARSE-NEG-SW.
033900     MOVE SPACES TO WS-PARSE-TRIM.
034000     IF WS-PARSE-INPUT (1:1) = '-'
034100         MOVE 'Y' TO WS-PARSE-NEG-SW
034200         MOVE WS-PARSE-INPUT (2:11) TO WS-PARSE-TRIM
034300     ELSE
034400         MOVE WS-PARSE-INPUT TO WS-PARSE-TRIM
034500     END-IF.
034600     UNSTRING WS-PARSE-TRIM DELIMITED BY '.'
034700         INTO WS-PARSE-WHOLE WS-PARSE-FRAC
034800     END-UNSTRING.
034900     COMPUTE WS-PARSE-RESULT ROUNDED =
035000             WS-PARSE-WHOLE + (WS-PARSE-FRAC / 100).
035100     IF WS-PARSE-NEG-SW = 'Y'
035200         COMPUTE WS-PARSE-RESULT = WS-PARSE-RESULT * -1
035300     END-IF.
035400 130-EXIT.
035500     EXIT.
035600
035700 200-SORT-MONTHS-RTN.
035800     MOVE 'Y' TO WS-SWAP-SW.
035900     PERFORM 210-BUBBLE-PASS-RTN UNTIL WS-SWAP-SW = 'N'.
036000 200-EXIT.
036100     EXIT.
036200 210-BUBBLE-PASS-RTN.
036300     MOVE 'N' TO WS-SWAP-SW.
036400     PERFORM 220-BUBBLE-COMPARE-RTN
036500             VARYING SUB1 FROM 1 BY 1
036600             UNTIL SUB1 > MT-ENTRY-COUNT - 1.
036700 220-BUBBLE-COMPARE-RTN.
036800     IF MT-YEAR-MONTH (SUB1) > MT-YEAR-MONTH (SUB1 + 1)
036900         MOVE MT-ENTRY (SUB1)     TO WS-MNTH-HOLD-ENTRY
037000         MOVE MT-ENTRY (SUB1 + 1) TO MT-ENTRY (SUB1)
037100         MOVE WS-MNTH-HOLD-ENTRY  TO MT-ENTRY (SUB1 + 1)
037200         MOVE 'Y' TO WS-SWAP-SW
037300     END-IF.
037400
037500 300-SORT-DEST-DESC-RTN.
037600     MOVE 'Y' TO WS-SWAP-SW.
037700     PERFORM 310-BUBBLE-PASS-RTN UNTIL WS-SWAP-SW = 'N'.
037800 300-EXIT.
037900     EXIT.
038000 310-BUBBLE-PASS-RTN.
038100     MOVE 'N' TO WS-SWAP-SW.
038200     PERFORM 320-BUBBLE-COMPARE-RTN
038300             VARYING SUB1 FROM 1 BY 1
038400             UNTIL SUB1 > DT-ENTRY-COUNT - 1.
038500 320-BUBBLE-COMPARE-RTN.
038600     IF DT-TOTAL (SUB1) < DT-TOTAL (SUB1 + 1)
038700         MOVE DT-ENTRY (SUB1)     TO WS-DEST-HOLD-ENTRY
038800         MOVE DT-ENTRY (SUB1 + 1) TO DT-ENTRY (SUB1)
038900         MOVE WS-DEST-HOLD-ENTRY  TO DT-ENTRY (SUB1 + 1)
039000         MOVE 'Y' TO WS-SWAP-SW
039100     END-IF.
039200
039300 400-WRITE-MARKDOWN-RTN.
039400     MOVE '# Monthly Totals' TO RPT-MD-HDG-TEXT.
039500     WRITE SUMMARY-RPT-REC FROM RPT-MD-HEADING.
039600     PERFORM 410-WRITE-MONTH-BULLET-RTN
039700             VARYING SUB1 FROM 1 BY 1
039800             UNTIL SUB1 > MT-ENTRY-COUNT.
039900     WRITE SUMMARY-RPT-REC FROM RPT-MD-BLANK-LINE.
040000     MOVE '# Top Destinations' TO RPT-MD-HDG-TEXT.
040100     WRITE SUMMARY-RPT-REC FROM RPT-MD-HEADING.
040200     MOVE 5 TO WS-TOP5-COUNT.
040300     IF DT-ENTRY-COUNT < 5
040400         MOVE DT-ENTRY-COUNT TO WS-TOP5-COUNT
040500     END-IF.
040600     PERFORM 420-WRITE-DEST-BULLET-RTN
040700             VARYING SUB1 FROM 1 BY 1
040800             UNTIL SUB1 > WS-TOP5-COUNT.
040900 400-EXIT.
041000     EXIT.
041100
041200 410-WRITE-MONTH-BULLET-RTN.
041300     COMPUTE MT-NET (SUB1) = MT-INCOME (SUB1) - MT-EXPENSE (SUB1).
041400     MOVE MT-YEAR-MONTH (SUB1)  TO RPT-MDB-MONTH.
041500     MOVE CURR-SYMBOL-OUT       TO RPT-MDB-SYMBOL1
041600                                    RPT-MDB-SYMBOL2
041700                                    RPT-MDB-SYMBOL3.
041800     MOVE MT-INCOME (SUB1)  TO WS-AMT-EDIT.
041900     PERFORM 430-TRIM-AMT-RTN THRU 430-EXIT.
042000     MOVE WS-AMT-TRIM TO RPT-MDB-INCOME.
042100     MOVE MT-EXPENSE (SUB1) TO WS-AMT-EDIT.
042200     PERFORM 430-TRIM-AMT-RTN THRU 430-EXIT.
042300     MOVE WS-AMT-TRIM TO RPT-MDB-EXPENSE.
042400     MOVE MT-NET (SUB1)     TO WS-AMT-EDIT.
042500     PERFORM 430-TRIM-AMT-RTN THRU 430-EXIT.
042600     MOVE WS-AMT-TRIM TO RPT-MDB-NET.
042700     WRITE SUMMARY-RPT-REC FROM RPT-MD-BULLET-MONTH.
042800
042900 420-WRITE-DEST-BULLET-RTN.
043000     MOVE DT-DEST (SUB1)  TO RPT-MDD-DEST.
043100     MOVE CURR-SYMBOL-OUT TO RPT-MDD-SYMBOL.
043200     MOVE DT-TOTAL (SUB1) TO WS-AMT-EDIT.
043300     PERFORM 430-TRIM-AMT-RTN THRU 430-EXIT.
043400     MOVE WS-AMT-TRIM TO RPT-MDD-TOTAL.
043500     WRITE SUMMARY-RPT-REC FROM RPT-MD-BULLET-DEST.
043600
043700 430-TRIM-AMT-RTN.
043800     MOVE ZERO TO WS-LEAD-CT.
043900     INSPECT WS-AMT-EDIT-R TALLYING WS-LEAD-CT FOR LEADING SPACE.
044000     COMPUTE WS-AMT-START = WS-LEAD-CT + 1.
044100     MOVE SPACES TO WS-AMT-TRIM.
044200     MOVE WS-AMT-EDIT-R (WS-AMT-START:) TO WS-AMT-TRIM.
044300 430-EXIT.
044400     EXIT.
044500
044600 500-WRITE-EXPORT-RTN.
044700     PERFORM 510-WRITE-EXPORT-DETAIL-RTN
044800             VARYING SUB1 FROM 1 BY 1
044900             UNTIL SUB1 > MT-ENTRY-COUNT.
045000 500-EXIT.
045100     EXIT.
045200
045300 510-WRITE-EXPORT-DETAIL-RTN.
045400     COMPUTE MT-NET (SUB1) = MT-INCOME (SUB1) - MT-EXPENSE (SUB1).
045500     MOVE MT-YEAR-MONTH (SUB1)  TO RPT-EXPD-MONTH.
045600     MOVE MT-INCOME (SUB1)  TO WS-AMT-EDIT.
045700     PERFORM 430-TRIM-AMT-RTN THRU 430-EXIT.
045800     MOVE WS-AMT-TRIM TO RPT-EXPD-INCOME.
045900     MOVE MT-EXPENSE (SUB1) TO WS-AMT-EDIT.
046000     PERFORM 430-TRIM-AMT-RTN THRU 430-EXIT.
046100     MOVE WS-AMT-TRIM TO RPT-EXPD-EXPENSE.
046200     MOVE MT-NET (SUB1)     TO WS-AMT-EDIT.
046300     PERFORM 430-TRIM-AMT-RTN THRU 430-EXIT.
046400     MOVE WS-AMT-TRIM TO RPT-EXPD-NET.
046500     MOVE WS-CURRENCY-CODE-PARM TO RPT-EXPD-CURRENCY.
046600     WRITE SUMMARY-EXP-REC FROM RPT-EXP-DETAIL.
046700
046800 900-TERMINATE-RTN.
046900     IF TEST-RUN-SW
047000         DISPLAY 'FINSUM01 - LINES SKIPPED (SHORT/INVALID): '
047100                 WS-SKIPPED-LINES
047200     ELSE
047300         IF WS-SKIPPED-LINES > ZERO
047400             DISPLAY 'FINSUM01 - LINES SKIPPED (SHORT/INVALID): '
047500                     WS-SKIPPED-LINES
047600         END-IF
047700     END-IF.
047800     CLOSE TRANSACTION-FILE SUMMARY-RPT-FILE SUMMARY-EXP-FILE.
047900 900-EXIT.
048000     EXIT.
048100
048200 1200-FIND-OR-ADD-MONTH-RTN.
048300     MOVE 'N' TO WS-FOUND-SW.
048400     PERFORM 1210-SCAN-MONTH-RTN
048500             VARYING SUB2 FROM 1 BY 1
048600             UNTIL SUB2 > MT-ENTRY-COUNT OR WS-ENTRY-FOUND.
048700     IF NOT WS-ENTRY-FOUND
048800         ADD 1 TO MT-ENTRY-COUNT
048900         MOVE MT-ENTRY-COUNT TO SUB2
049000         MOVE TRN-DATE (1:7) TO MT-YEAR-MONTH (SUB2)
049100         MOVE ZERO TO MT-INCOME (SUB2) MT-EXPENSE (SUB2)
049200                      MT-NET (SUB2)
049300     END-IF.
049400     IF TRN-TYPE-IS-CREDIT
049500         ADD TRN-AMOUNT TO MT-INCOME (SUB2)
049600     ELSE
049700         ADD TRN-AMOUNT TO MT-EXPENSE (SUB2)
049800     END-IF.
049900 1200-EXIT.
050000     EXIT.
050100 1210-SCAN-MONTH-RTN.
050200     IF MT-YEAR-MONTH (SUB2) = TRN-DATE (1:7)
050300         MOVE 'Y' TO WS-FOUND-SW
050400     END-IF.
050500
050600 1300-FIND-OR-ADD-DEST-RTN.
050700     MOVE 'N' TO WS-FOUND-SW.
050800     PERFORM 1310-SCAN-DEST-RTN
050900             VARYING SUB2 FROM 1 BY 1
051000             UNTIL SUB2 > DT-ENTRY-COUNT OR WS-ENTRY-FOUND.
051100     IF NOT WS-ENTRY-FOUND
051200         ADD 1 TO DT-ENTRY-COUNT
051300         MOVE DT-ENTRY-COUNT TO SUB2
051400         MOVE TRN-DEST TO DT-DEST (SUB2)
051500         MOVE ZERO TO DT-TOTAL (SUB2) DT-COUNT (SUB2)
051600     END-IF.
051700     ADD TRN-AMOUNT TO DT-TOTAL (SUB2).
051800     ADD 1 TO DT-COUNT (SUB2).
051900 1300-EXIT.
052000     EXIT.
052100 1310-SCAN-DEST-RTN.
052200     IF DT-DEST (SUB2) = TRN-DEST
052300         MOVE 'Y' TO WS-FOUND-SW
052400     END-IF.
052500
052600 1000-ERROR-RTN.
052700     DISPLAY '1000-ERROR-RTN'.
052800     DISPLAY 'FINSUM01 - FILE OPEN ERROR'.
052900     DISPLAY 'TRANFILE STATUS = ' WS-TRANFILE-STATUS.
053000     DISPLAY 'SUMMRPT  STATUS = ' WS-SUMMRPT-STATUS.
053100     DISPLAY 'SUMMEXP  STATUS = ' WS-SUMMEXP-STATUS.
053200     MOVE 16 TO RETURN-CODE.
053300     STOP RUN.
