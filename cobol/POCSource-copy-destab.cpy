000100*****************************************************************
000200*    MEMBER   :  DESTAB
000300*    SYSTEM   :  FINANCIAL ANALYSIS BATCH (FIN0100)
000400*    PURPOSE  :  DESTINATION-TOTAL WORKING TABLE - ONE ENTRY PER
000500*                DISTINCT COUNTERPARTY (CREDIT AND DEBIT COMBINED)
000600*                SEEN ON TRANFILE.
000700*-----------------------------------------------------------------
000800*    RUNS  DATE       BY    RQST      DESCRIPTION
000900*    ----  ---------  ----  --------  -------------------------
001000*    0001  07/30/2001 RJH   IS01-142  ORIGINAL LAYOUT
001100*****************************************************************
001200 01  DESTINATION-TOTAL-TABLE.
001300     05  DT-ENTRY-COUNT             PIC S9(3) COMP VALUE +0.
001400     05  DT-ENTRY OCCURS 100 TIMES INDEXED BY DT-IDX.
001500         10  DT-DEST                PIC X(20).
001600         10  DT-TOTAL               PIC S9(9)V99 COMP-3.
001700         10  DT-COUNT               PIC S9(5) COMP.
001800         10  FILLER                 PIC X(05).
001900     05  FILLER                     PIC X(04).
