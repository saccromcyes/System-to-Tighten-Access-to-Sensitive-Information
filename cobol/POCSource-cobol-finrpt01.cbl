000100*****************************************************************  IS95008
000200*    LICENSED MATERIALS - PROPERTY OF TRUENORTH FINANCIAL
000300*    ALL RIGHTS RESERVED
000400*****************************************************************  IS95008
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID.     FINRPT01.
000700 AUTHOR.         R J HOLLIS.
000800 INSTALLATION.   TRUENORTH FINANCIAL - DP CENTER.
000900 DATE-WRITTEN.   02/14/1995.
001000 DATE-COMPILED.  02/14/1995.
001100 SECURITY.       NON-CONFIDENTIAL.
001200*****************************************************************
001300*    REMARKS.
001400*    FIN0100 NIGHTLY TRANSACTION ANALYSIS - REPORT SERVICE.
001500*    READS THE DAILY TRANSACTION EXTRACT (TRANFILE) AND PRODUCES
001600*    FIVE LISTINGS:  EXPENSE OVERVIEW, HIGH-VALUE TRANSACTIONS,
001700*    CATEGORY BREAKDOWN, MONTHLY INCOME/EXPENSE/NET, AND THE
001800*    TOP-5 DESTINATIONS BY TOTAL AMOUNT.  ALL FIVE ARE BUILT FROM
001900*    ONE PASS OF TRANFILE - SEE 100-READ-TRANSACTIONS-RTN.
002000*-----------------------------------------------------------------
002100*    CHANGE LOG
002200*    ----------
002300*    RUN   DATE        BY    RQST      DESCRIPTION
002400*    ----  ----------  ----  --------  -----------------------
002500*    0001  02/14/1995  RJH   IS95-008  ORIGINAL PROGRAM - EXPENSE
002600*                                      OVERVIEW AND HIGH-VALUE
002700*                                      TRANSACTION LISTING ONLY.
002800*    0002  06/02/1995  RJH   IS95-051  ADDED CATEGORY BREAKDOWN.
002900*    0003  01/09/1996  KLT   IS96-004  ADDED MONTHLY REPORT.
003000*    0004  08/21/1997  KLT   IS97-118  ADDED TOP-5 DESTINATIONS.
003100*    0005  11/09/1998  RJH   Y2K-0093  YEAR 2000 - MT-YEAR-MONTH
003200*                                      NOW CARRIES A FULL CCYY,
003300*                                      NO MORE 2-DIGIT YEAR MATH.
003400*    0006  03/17/1999  RJH   Y2K-0093  RETESTED WITH 1999/2000
003500*                                      BOUNDARY DATA - CLEAN.
003600*    0007  07/30/2001  RJH   IS01-142  ADDED WS-CURRENCY-CODE-PARM
003700*                                      AND CURTAB LOOKUP SO THE
003800*                                      LONDON DESK CAN RUN THIS
003900*                                      AGAINST GBP EXTRACTS.
004000*    0008  04/03/2002  KLT   IS02-066  HIGH-VALUE THRESHOLD IS NOW
004100*                                      A RUN PARAMETER INSTEAD OF
004200*                                      A HARD-CODED LITERAL.
004300*    0009  09/19/2002  RJH   IS02-201  CATEGORY TABLE EXPANDED TO
004400*                                      50 ENTRIES (SEE CATTAB).
004500*    0010  05/12/2005  DMS   IS05-029  MOVED THE CSV LINE PARSE TO
004600*                                      ITS OWN RANGE OF PARAGRAPHS
004700*                                      AFTER THE AUDIT OF BAD-DATA
004800*                                      ABENDS IN OVERNIGHT RUN.
004900*    0011  09/14/2005  DMS   IS05-061  090-LOOKUP-CURRENCY-RTN NEVER
005000*                                      BUILT THE "CODE + SPACE"
005100*                                      FALLBACK FOR A CODE NOT ON
005200*                                      CURTAB - IT SILENTLY LEFT
005300*                                      THE USD SYMBOL IN PLACE.
005400*                                      NOW UPPER-CASES CURR-CODE-IN
005500*                                      AND BUILDS THE FALLBACK WHEN
005600*                                      CURR-CODE-FOUND STAYS OFF.
005700*                                      ALL RPT-*-SYMBOL FIELDS ON
005800*                                      THE FIVE REPORTS WIDENED TO
005900*                                      MATCH THE CURTAB CHANGE.
006000*    0012  09/21/2005  DMS   IS05-065  SUB1/SUB2 AND THE FILE-STATUS
006100*                                      FIELDS HAD DRIFTED INTO 01
006200*                                      GROUPS DURING PAST REWORK -
006300*                                      MOVED BACK TO 77-LEVEL PER
006400*                                      SHOP STANDARD.  WS-CURRENCY-
006500*                                      CODE-PARM NOW ALSO REJECTS A
006600*                                      NON-ALPHABETIC RUN PARAMETER
006700*                                      (ALPHA-CLASS TEST) BACK TO
006800*                                      THE USD DEFAULT, AND THE
006900*                                      SKIPPED-LINES DISPLAY AT
007000*                                      TERMINATION NOW HONORS THE
007100*                                      UPSI-0 TEST/PROD SWITCH -
007200*                                      ALWAYS SHOWN ON A TEST RUN,
007300*                                      SUPPRESSED WHEN ZERO ON A
007400*                                      PRODUCTION RUN.
007500*****************************************************************
007600 ENVIRONMENT DIVISION.
007700 CONFIGURATION SECTION.
007800 SOURCE-COMPUTER.  IBM-370.
007900 OBJECT-COMPUTER.  IBM-370.
008000 SPECIAL-NAMES.
008100     C01 IS TOP-OF-FORM
008200     CLASS ALPHA-CLASS   IS 'A' THRU 'Z'
008300     UPSI-0 ON STATUS IS TEST-RUN-SW
008400            OFF STATUS IS PROD-RUN-SW.
008500 INPUT-OUTPUT SECTION.
008600 FILE-CONTROL.
008700     SELECT TRANSACTION-FILE   ASSIGN TO TRANFILE
008800            ORGANIZATION IS LINE SEQUENTIAL
008900            FILE STATUS  IS WS-TRANFILE-STATUS.
009000     SELECT PRINT-FILE         ASSIGN TO PRTFILE
009100            ORGANIZATION IS SEQUENTIAL
009200            FILE STATUS  IS WS-PRTFILE-STATUS.
009300*****************************************************************
009400 DATA DIVISION.
009500 FILE SECTION.
009600 FD  TRANSACTION-FILE
009700     LABEL RECORDS ARE STANDARD
009800     RECORD CONTAINS 200 CHARACTERS
009900     RECORDING MODE IS V.
010000 01  TRAN-LINE-IN                PIC X(200).
010100
010200 FD  PRINT-FILE
010300     LABEL RECORDS ARE STANDARD
010400     RECORD CONTAINS 132 CHARACTERS.
010500 01  PRINT-REC                   PIC X(132).
010600
010700*****************************************************************
010800 WORKING-STORAGE SECTION.
010900*****************************************************************
011000 77  SUB1                        PIC S9(4) COMP VALUE +0.
011100 77  SUB2                        PIC S9(4) COMP VALUE +0.
011200 77  WS-TRANFILE-STATUS          PIC XX VALUE SPACES.
011300 77  WS-PRTFILE-STATUS           PIC XX VALUE SPACES.
011400*
011500 COPY TRANREC.
011600*
011700 COPY CURTAB.
011800*
011900 COPY MONTAB.
012000*
012100 COPY CATTAB.
012200*
012300 COPY DESTAB.
012400*
012500 01  WS-RUN-PARMS.
012600     05  WS-HIGH-VALUE-LIMIT     PIC S9(7)V99 COMP-3 VALUE 500.00.
012700     05  WS-HIVAL-LIMIT-R  REDEFINES WS-HIGH-VALUE-LIMIT
012800                                 PIC X(05).
012900     05  WS-CURRENCY-CODE-PARM   PIC X(03) VALUE 'USD'.
013000     05  FILLER                  PIC X(05).
013100
013200 01  WS-SWITCHES.
013300     05  WS-EOF-SW               PIC X VALUE 'N'.
013400         88  WS-EOF                  VALUE 'Y'.
013500     05  WS-HDR-SKIPPED-SW       PIC X VALUE 'N'.
013600         88  WS-HDR-SKIPPED          VALUE 'Y'.
013700     05  WS-SWAP-SW              PIC X VALUE 'N'.
013800         88  WS-SWAP-MADE            VALUE 'Y'.
013900     05  FILLER                  PIC X(04).
014000
014100 01  WS-CSV-FIELDS.
014200     05  WS-CSV-DATE             PIC X(10).
014300     05  WS-CSV-DESC             PIC X(15).
014400     05  WS-CSV-CATEGORY         PIC X(15).
014500     05  WS-CSV-TYPE             PIC X(06).
014600     05  WS-CSV-AMOUNT-A         PIC X(12).
014700     05  WS-CSV-AMOUNT-R  REDEFINES WS-CSV-AMOUNT-A.
014800         10  FILLER              PIC X(11).
014900         10  FILLER              PIC X(01).
015000     05  WS-CSV-BALANCE-A        PIC X(12).
015100     05  WS-CSV-BALANCE-R REDEFINES WS-CSV-BALANCE-A.
015200         10  FILLER              PIC X(11).
015300         10  FILLER              PIC X(01).
015400     05  WS-CSV-DEST             PIC X(20).
015500     05  WS-CSV-FIELD-CNT        PIC S9(3) COMP VALUE +0.
015600     05  FILLER                  PIC X(04).
015700
015800 01  WS-PARSE-WORK.
015900     05  WS-PARSE-INPUT          PIC X(12).
016000     05  WS-PARSE-TRIM           PIC X(11).
016100     05  WS-PARSE-WHOLE          PIC 9(7).
016200     05  WS-PARSE-FRAC           PIC 9(2).
016300     05  WS-PARSE-RESULT         PIC S9(9)V99 COMP-3.
016400     05  WS-PARSE-NEG-SW         PIC X VALUE 'N'.
016500     05  FILLER                  PIC X(04).
016600
016700 01  WS-COUNTERS.
016800     05  WS-SKIPPED-LINES        PIC S9(5) COMP VALUE +0.
016900     05  WS-TRAN-COUNT           PIC S9(5) COMP VALUE +0.
017000     05  WS-TOP5-COUNT           PIC S9(3) COMP VALUE +0.
017100     05  FILLER                  PIC X(04).
017200
017300 01  WS-EXPENSE-ACCUM.
017400     05  WS-EXP-TOTAL            PIC S9(9)V99 COMP-3 VALUE +0.
017500     05  WS-EXP-COUNT            PIC S9(5) COMP   VALUE +0.
017600     05  WS-EXP-MAX              PIC S9(9)V99 COMP-3 VALUE +0.
017700     05  WS-EXP-AVERAGE          PIC S9(7)V99 COMP-3 VALUE +0.
017800     05  FILLER                  PIC X(05).
017900
018000 01  WS-SORT-HOLD-AREAS.
018100*    HOLD AREAS FOR THE BUBBLE-SORT SWAPS IN SECTIONS 410/510/610.
018200     05  WS-CATG-HOLD-ENTRY.
018300         10  FILLER              PIC X(15).
018400         10  FILLER              PIC S9(9)V99 COMP-3.
018500         10  FILLER              PIC S9(5) COMP.
018600         10  FILLER              PIC S9(7)V99 COMP-3.
018700         10  FILLER              PIC X(05).
018800     05  WS-MNTH-HOLD-ENTRY.
018900         10  FILLER              PIC X(07).
019000         10  FILLER              PIC S9(9)V99 COMP-3.
019100         10  FILLER              PIC S9(9)V99 COMP-3.
019200         10  FILLER              PIC S9(9)V99 COMP-3.
019300         10  FILLER              PIC X(05).
019400     05  WS-DEST-HOLD-ENTRY.
019500         10  FILLER              PIC X(20).
019600         10  FILLER              PIC S9(9)V99 COMP-3.
019700         10  FILLER              PIC S9(5) COMP.
019800         10  FILLER              PIC X(05).
019900     05  FILLER                  PIC X(04).
020000
020100 01  RPT-EXPENSE-OVERVIEW.
020200     05  FILLER                  PIC X(30) VALUE
020300         '=== EXPENSE OVERVIEW ==='.
020400     05  FILLER                  PIC X(102).
020500 01  RPT-EXPENSE-LINE.
020600     05  RPT-EXP-LABEL           PIC X(24).
020700     05  RPT-EXP-SYMBOL          PIC X(04).
020800     05  RPT-EXP-AMOUNT          PIC Z,ZZZ,ZZZ,ZZ9.99-.
020900     05  FILLER                  PIC X(89).
021000
021100 01  RPT-HIVAL-HEADER.
021200     05  FILLER                  PIC X(34) VALUE
021300         '=== HIGH-VALUE TRANSACTIONS ==='.
021400     05  FILLER                  PIC X(38) VALUE
021500         'DATE       DESCRIPTION      CATEGORY '.
021600     05  FILLER                  PIC X(60) VALUE
021700         '       TYPE   AMOUNT'.
021800 01  RPT-HIVAL-LINE.
021900     05  RPT-HV-DATE             PIC X(10).
022000     05  FILLER                  PIC X(02) VALUE SPACES.
022100     05  RPT-HV-DESC             PIC X(15).
022200     05  FILLER                  PIC X(02) VALUE SPACES.
022300     05  RPT-HV-CATEGORY         PIC X(15).
022400     05  FILLER                  PIC X(02) VALUE SPACES.
022500     05  RPT-HV-TYPE             PIC X(06).
022600     05  FILLER                  PIC X(02) VALUE SPACES.
022700     05  RPT-HV-SYMBOL           PIC X(04).
022800     05  RPT-HV-AMOUNT           PIC Z,ZZZ,ZZ9.99-.
022900     05  FILLER                  PIC X(57).
023000
023100 01  RPT-CATEGORY-HEADER.
023200     05  FILLER                  PIC X(52) VALUE
023300         '=== CATEGORY BREAKDOWN ===   CATEGORY         TOTAL'.
023400     05  FILLER                  PIC X(11) VALUE '   AVERAGE'.
023500     05  FILLER                  PIC X(69).
023600 01  RPT-CATEGORY-LINE.
023700     05  RPT-CT-CATEGORY         PIC X(15).
023800     05  FILLER                  PIC X(02) VALUE SPACES.
023900     05  RPT-CT-SYMBOL           PIC X(04).
024000     05  RPT-CT-TOTAL            PIC Z,ZZZ,ZZ9.99-.
024100     05  FILLER                  PIC X(02) VALUE SPACES.
024200     05  RPT-CT-SYMBOL2          PIC X(04).
024300     05  RPT-CT-AVERAGE          PIC Z,ZZZ,ZZ9.99-.
024400     05  FILLER                  PIC X(73).
024500
024600 01  RPT-MONTHLY-HEADER.
024700     05  FILLER                  PIC X(30) VALUE
024800         '=== MONTHLY REPORT ==='.
024900     05  FILLER                  PIC X(30) VALUE
025000         '  MONTH  INCOME  EXPENSE  NET'.
025100     05  FILLER                  PIC X(72).
025200 01  RPT-MONTHLY-LINE.
025300     05  RPT-MT-MONTH            PIC X(07).
025400     05  FILLER                  PIC X(02) VALUE SPACES.
025500     05  RPT-MT-SYM1             PIC X(04).
025600     05  RPT-MT-INCOME           PIC Z,ZZZ,ZZ9.99-.
025700     05  FILLER                  PIC X(02) VALUE SPACES.
025800     05  RPT-MT-SYM2             PIC X(04).
025900     05  RPT-MT-EXPENSE          PIC Z,ZZZ,ZZ9.99-.
026000     05  FILLER                  PIC X(02) VALUE SPACES.
026100     05  RPT-MT-SYM3             PIC X(04).
026200     05  RPT-MT-NET              PIC Z,ZZZ,ZZ9.99-.
026300     05  FILLER                  PIC X(55).
026400
026500 01  RPT-DEST-HEADER.
026600     05  FILLER                  PIC X(46) VALUE
026700         '=== TOP DESTINATIONS ===   DESTINATION  TOTAL'.
026800     05  FILLER                  PIC X(86).
026900 01  RPT-DEST-LINE.
027000     05  RPT-DT-DEST             PIC X(20).
027100     05  FILLER                  PIC X(02) VALUE SPACES.
027200     05  RPT-DT-SYMBOL           PIC X(04).
027300     05  RPT-DT-TOTAL            PIC Z,ZZZ,ZZ9.99-.
027400     05  FILLER                  PIC X(02) VALUE SPACES.
027500     05  RPT-DT-COUNT            PIC ZZZ,ZZ9.
027600     05  FILLER                  PIC X(77).
027700
027800*****************************************************************
027900 PROCEDURE DIVISION.
028000*****************************************************************
028100 000-MAIN-RTN.
028200     PERFORM 010-INITIALIZE-RTN      THRU 010-EXIT.
028300     PERFORM 100-READ-TRANSACTIONS   THRU 100-EXIT
028400             UNTIL WS-EOF.
028500     PERFORM 200-EXPENSE-OVERVIEW-RTN THRU 200-EXIT.
028600     PERFORM 300-HIGH-VALUE-RTN       THRU 300-EXIT.
028700     PERFORM 400-CATEGORY-BREAKDOWN-RTN THRU 400-EXIT.
028800     PERFORM 500-MONTHLY-REPORT-RTN   THRU 500-EXIT.
028900     PERFORM 600-TOP-DESTINATIONS-RTN THRU 600-EXIT.
029000     PERFORM 900-TERMINATE-RTN        THRU 900-EXIT.
029100     GOBACK.
029200
029300 010-INITIALIZE-RTN.
029400     ACCEPT WS-RUN-PARMS FROM SYSIN.
029500     IF WS-HIGH-VALUE-LIMIT = ZERO
029600         MOVE 500.00 TO WS-HIGH-VALUE-LIMIT
029700     END-IF.
029800     IF WS-CURRENCY-CODE-PARM = SPACES
029900        OR WS-CURRENCY-CODE-PARM NOT ALPHA-CLASS
030000         MOVE 'USD' TO WS-CURRENCY-CODE-PARM
030100     END-IF.
030200     MOVE WS-CURRENCY-CODE-PARM TO CURR-CODE-IN.
030300     PERFORM 090-LOOKUP-CURRENCY-RTN THRU 090-EXIT.
030400     OPEN INPUT  TRANSACTION-FILE.
030500     OPEN OUTPUT PRINT-FILE.
030600     IF WS-TRANFILE-STATUS NOT = '00'
030700         OR WS-PRTFILE-STATUS NOT = '00'
030800             GO TO 1000-ERROR-RTN.
030900 010-EXIT.
031000     EXIT.
031100
031200 090-LOOKUP-CURRENCY-RTN.
031300     MOVE 'N' TO CURR-FOUND-SW.
031400     INSPECT CURR-CODE-IN CONVERTING
031500             'abcdefghijklmnopqrstuvwxyz'
031600          TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
031700     MOVE SPACES TO CURR-SYMBOL-OUT.
031800     PERFORM 091-SCAN-CURRENCY-RTN
031900             VARYING CURR-IDX FROM 1 BY 1
032000             UNTIL CURR-IDX > 3 OR CURR-CODE-FOUND.
032100     IF NOT CURR-CODE-FOUND
032200         STRING CURR-CODE-IN DELIMITED BY SIZE
032300                ' '         DELIMITED BY SIZE
032400             INTO CURR-SYMBOL-OUT
032500     END-IF.
032600 090-EXIT.
032700     EXIT.
032800
032900 091-SCAN-CURRENCY-RTN.
033000     IF CURR-TAB-CODE (CURR-IDX) = CURR-CODE-IN
033100         MOVE CURR-TAB-SYMBOL (CURR-IDX) TO CURR-SYMBOL-OUT
033200         MOVE 'Y' TO CURR-FOUND-SW
033300     END-IF.
033400 091-EXIT.
033500     EXIT.
033600
033700 100-READ-TRANSACTIONS.
033800     READ TRANSACTION-FILE INTO TRAN-LINE-IN
033900         AT END
034000             MOVE 'Y' TO WS-EOF-SW
034100     END-READ.
034200     IF NOT WS-EOF
034300         IF NOT WS-HDR-SKIPPED
034400             MOVE 'Y' TO WS-HDR-SKIPPED-SW
034500         ELSE
034600             PERFORM 110-PARSE-LINE-RTN THRU 110-EXIT
034700             IF WS-CSV-FIELD-CNT < 7
034800                 ADD 1 TO WS-SKIPPED-LINES
034900             ELSE
035000                 PERFORM 120-VALIDATE-AND-STORE-RTN THRU 120-EXIT
035100             END-IF
035200         END-IF
035300     END-IF.
035400 100-EXIT.
035500     EXIT.
035600
035700 110-PARSE-LINE-RTN.
035800     MOVE ZERO TO WS-CSV-FIELD-CNT.
035900     UNSTRING TRAN-LINE-IN DELIMITED BY ','
036000         INTO WS-CSV-DATE      WS-CSV-DESC
036100              WS-CSV-CATEGORY  WS-CSV-TYPE
036200              WS-CSV-AMOUNT-A  WS-CSV-BALANCE-A
036300              WS-CSV-DEST
036400         TALLYING IN WS-CSV-FIELD-CNT
036500     END-UNSTRING.
036600 110-EXIT.
036700     EXIT.
036800
036900 120-VALIDATE-AND-STORE-RTN.
037000     INSPECT WS-CSV-TYPE CONVERTING
037100             'abcdefghijklmnopqrstuvwxyz'
037200          TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
037300     MOVE WS-CSV-DATE     TO TRN-DATE.
037400     MOVE WS-CSV-DESC     TO TRN-DESC.
037500     MOVE WS-CSV-CATEGORY TO TRN-CATEGORY.
037600     MOVE WS-CSV-TYPE     TO TRN-TYPE.
037700     MOVE WS-CSV-DEST     TO TRN-DEST.
037800     MOVE WS-CSV-AMOUNT-A  TO WS-PARSE-INPUT.
037900     PERFORM 130-PARSE-DECIMAL-RTN THRU 130-EXIT.
038000     MOVE WS-PARSE-RESULT TO TRN-AMOUNT.
038100     MOVE WS-CSV-BALANCE-A TO WS-PARSE-INPUT.
038200     PERFORM 130-PARSE-DECIMAL-RTN THRU 130-EXIT.
038300     MOVE WS-PARSE-RESULT TO TRN-BALANCE.
038400     IF NOT TRN-TYPE-IS-VALID
038500         ADD 1 TO WS-SKIPPED-LINES
038600     ELSE
038700         ADD 1 TO WS-TRAN-COUNT
038800         PERFORM 140-ACCUMULATE-RTN THRU 140-EXIT
038900     END-IF.
039000 120-EXIT.
039100     EXIT.
039200
039300 130-PARSE-DECIMAL-RTN.
039400     MOVE ZERO TO WS-PARSE-WHOLE WS-PARSE-FRAC WS-PARSE-RESULT.
039500     MOVE 'N' TO WS-PARSE-NEG-SW.
039600     MOVE SPACES TO WS-PARSE-TRIM.
039700     IF WS-PARSE-INPUT (1:1) = '-'
039800         MOVE 'Y' TO WS-PARSE-NEG-SW
039900         MOVE WS-PARSE-INPUT (2:11) TO WS-PARSE-TRIM
040000     ELSE
040100         MOVE WS-PARSE-INPUT TO WS-PARSE-TRIM
040200     END-IF.
040300     UNSTRING WS-PARSE-TRIM DELIMITED BY '.'
040400         INTO WS-PARSE-WHOLE WS-PARSE-FRAC
040500     END-UNSTRING.
040600     COMPUTE WS-PARSE-RESULT ROUNDED =
040700             WS-PARSE-WHOLE + (WS-PARSE-FRAC / 100).
040800     IF WS-PARSE-NEG-SW = 'Y'
040900         COMPUTE WS-PARSE-RESULT = WS-PARSE-RESULT * -1
041000     END-IF.
041100 130-EXIT.
041200     EXIT.
041300
041400 140-ACCUMULATE-RTN.
041500     IF TRN-TYPE-IS-DEBIT
041600         ADD TRN-AMOUNT TO WS-EXP-TOTAL
041700         ADD 1 TO WS-EXP-COUNT
041800         IF TRN-AMOUNT > WS-EXP-MAX
041900             MOVE TRN-AMOUNT TO WS-EXP-MAX
042000         END-IF
042100         IF TRN-AMOUNT >= WS-HIGH-VALUE-LIMIT
042200             PERFORM 300-WRITE-HIVAL-RTN THRU 300-DTL-EXIT
042300         END-IF
042400         PERFORM 1100-FIND-OR-ADD-CATEGORY-RTN THRU 1100-EXIT
042500     END-IF.
042600     IF TRN-AMOUNT >= WS-HIGH-VALUE-LIMIT AND TRN-TYPE-IS-CREDIT
042700         PERFORM 300-WRITE-HIVAL-RTN THRU 300-DTL-EXIT
042800     END-IF.
042900     PERFORM 1200-FIND-OR-ADD-MONTH-RTN THRU 1200-EXIT.
043000     PERFORM 1300-FIND-OR-ADD-DEST-RTN THRU 1300-EXIT.
043100 140-EXIT.
043200     EXIT.
043300
043400 200-EXPENSE-OVERVIEW-RTN.
043500     WRITE PRINT-REC FROM RPT-EXPENSE-OVERVIEW AFTER TOP-OF-FORM.
043600     IF WS-EXP-COUNT > ZERO
043700         COMPUTE WS-EXP-AVERAGE ROUNDED =
043800                 WS-EXP-TOTAL / WS-EXP-COUNT
043900     ELSE
044000         MOVE ZERO TO WS-EXP-AVERAGE
044100     END-IF.
044200     MOVE 'TOTAL EXPENSES:' TO RPT-EXP-LABEL.
044300     MOVE CURR-SYMBOL-OUT TO RPT-EXP-SYMBOL.
044400     MOVE WS-EXP-TOTAL TO RPT-EXP-AMOUNT.
044500     WRITE PRINT-REC FROM RPT-EXPENSE-LINE AFTER 1.
044600     MOVE 'AVERAGE EXPENSE:' TO RPT-EXP-LABEL.
044700     MOVE CURR-SYMBOL-OUT TO RPT-EXP-SYMBOL.
044800     MOVE WS-EXP-AVERAGE TO RPT-EXP-AMOUNT.
044900     WRITE PRINT-REC FROM RPT-EXPENSE-LINE AFTER 1.
045000     MOVE 'LARGEST EXPENSE:' TO RPT-EXP-LABEL.
045100     MOVE CURR-SYMBOL-OUT TO RPT-EXP-SYMBOL.
045200     MOVE WS-EXP-MAX TO RPT-EXP-AMOUNT.
045300     WRITE PRINT-REC FROM RPT-EXPENSE-LINE AFTER 1.
045400 200-EXIT.
045500     EXIT.
045600
045700 300-HIGH-VALUE-RTN.
045800     WRITE PRINT-REC FROM RPT-HIVAL-HEADER AFTER 2.
045900 300-EXIT.
046000     EXIT.
046100 300-WRITE-HIVAL-RTN.
046200     MOVE TRN-DATE     TO RPT-HV-DATE.
046300     MOVE TRN-DESC     TO RPT-HV-DESC.
046400     MOVE TRN-CATEGORY TO RPT-HV-CATEGORY.
046500     MOVE TRN-TYPE     TO RPT-HV-TYPE.
046600     MOVE CURR-SYMBOL-OUT TO RPT-HV-SYMBOL.
046700     MOVE TRN-AMOUNT   TO RPT-HV-AMOUNT.
046800     WRITE PRINT-REC FROM RPT-HIVAL-LINE AFTER 1.
046900 300-DTL-EXIT.
047000     EXIT.
047100
047200 400-CATEGORY-BREAKDOWN-RTN.
047300     WRITE PRINT-REC FROM RPT-CATEGORY-HEADER AFTER 2.
047400     PERFORM 410-SORT-CATEGORIES-RTN THRU 410-EXIT.
047500     PERFORM 420-PRINT-CATEGORY-RTN
047600             VARYING SUB1 FROM 1 BY 1
047700             UNTIL SUB1 > CT-ENTRY-COUNT.
047800 400-EXIT.
047900     EXIT.
048000
048100 410-SORT-CATEGORIES-RTN.
048200*    ASCENDING BUBBLE SORT ON CT-CATEGORY - TABLE IS SMALL
048300*    (50 ENTRIES MAX) SO A SORT FILE IS NOT WARRANTED HERE.
048400     MOVE 'Y' TO WS-SWAP-SW.
048500     PERFORM 411-BUBBLE-PASS-RTN UNTIL WS-SWAP-SW = 'N'.
048600 410-EXIT.
048700     EXIT.
048800 411-BUBBLE-PASS-RTN.
048900     MOVE 'N' TO WS-SWAP-SW.
049000     PERFORM 412-BUBBLE-COMPARE-RTN
049100             VARYING SUB1 FROM 1 BY 1
049200             UNTIL SUB1 > CT-ENTRY-COUNT - 1.
049300 412-BUBBLE-COMPARE-RTN.
049400     IF CT-CATEGORY (SUB1) > CT-CATEGORY (SUB1 + 1)
049500         MOVE CT-ENTRY (SUB1)     TO WS-CATG-HOLD-ENTRY
049600         MOVE CT-ENTRY (SUB1 + 1) TO CT-ENTRY (SUB1)
049700         MOVE WS-CATG-HOLD-ENTRY  TO CT-ENTRY (SUB1 + 1)
049800         MOVE 'Y' TO WS-SWAP-SW
049900     END-IF.
050000
050100 420-PRINT-CATEGORY-RTN.
050200     IF CT-COUNT (SUB1) > ZERO
050300         COMPUTE CT-AVERAGE (SUB1) ROUNDED =
050400                 CT-TOTAL (SUB1) / CT-COUNT (SUB1)
050500     ELSE
050600         MOVE ZERO TO CT-AVERAGE (SUB1)
050700     END-IF.
050800     MOVE CT-CATEGORY (SUB1) TO RPT-CT-CATEGORY.
050900     MOVE CURR-SYMBOL-OUT    TO RPT-CT-SYMBOL RPT-CT-SYMBOL2.
051000     MOVE CT-TOTAL (SUB1)    TO RPT-CT-TOTAL.
051100     MOVE CT-AVERAGE (SUB1)  TO RPT-CT-AVERAGE.
051200     WRITE PRINT-REC FROM RPT-CATEGORY-LINE AFTER 1.
051300
051400 500-MONTHLY-REPORT-RTN.
051500     WRITE PRINT-REC FROM RPT-MONTHLY-HEADER AFTER 2.
051600     PERFORM 510-SORT-MONTHS-RTN THRU 510-EXIT.
051700     PERFORM 520-PRINT-MONTH-RTN
051800             VARYING SUB1 FROM 1 BY 1
051900             UNTIL SUB1 > MT-ENTRY-COUNT.
052000 500-EXIT.
052100     EXIT.
052200
052300 510-SORT-MONTHS-RTN.
052400*    ASCENDING BUBBLE SORT ON MT-YEAR-MONTH.
052500     MOVE 'Y' TO WS-SWAP-SW.
052600     PERFORM 511-BUBBLE-PASS-RTN UNTIL WS-SWAP-SW = 'N'.
052700 510-EXIT.
052800     EXIT.
052900 511-BUBBLE-PASS-RTN.
053000     MOVE 'N' TO WS-SWAP-SW.
053100     PERFORM 512-BUBBLE-COMPARE-RTN
053200             VARYING SUB1 FROM 1 BY 1
053300             UNTIL SUB1 > MT-ENTRY-COUNT - 1.
053400 512-BUBBLE-COMPARE-RTN.
053500     IF MT-YEAR-MONTH (SUB1) > MT-YEAR-MONTH (SUB1 + 1)
053600         MOVE MT-ENTRY (SUB1)     TO WS-MNTH-HOLD-ENTRY
053700         MOVE MT-ENTRY (SUB1 + 1) TO MT-ENTRY (SUB1)
053800         MOVE WS-MNTH-HOLD-ENTRY  TO MT-ENTRY (SUB1 + 1)
053900         MOVE 'Y' TO WS-SWAP-SW
054000     END-IF.
054100
054200 520-PRINT-MONTH-RTN.
054300     COMPUTE MT-NET (SUB1) = MT-INCOME (SUB1) - MT-EXPENSE (SUB1).
054400     MOVE MT-YEAR-MONTH (SUB1) TO RPT-MT-MONTH.
054500     MOVE CURR-SYMBOL-OUT TO RPT-MT-SYM1 RPT-MT-SYM2 RPT-MT-SYM3.
054600     MOVE MT-INCOME  (SUB1) TO RPT-MT-INCOME.
054700     MOVE MT-EXPENSE (SUB1) TO RPT-MT-EXPENSE.
054800     MOVE MT-NET     (SUB1) TO RPT-MT-NET.
054900     WRITE PRINT-REC FROM RPT-MONTHLY-LINE AFTER 1.
055000
055100 600-TOP-DESTINATIONS-RTN.
055200     WRITE PRINT-REC FROM RPT-DEST-HEADER AFTER 2.
055300     PERFORM 610-SORT-DEST-DESC-RTN THRU 610-EXIT.
055400     MOVE 5 TO WS-TOP5-COUNT.
055500     IF DT-ENTRY-COUNT < 5
055600         MOVE DT-ENTRY-COUNT TO WS-TOP5-COUNT
055700     END-IF.
055800     PERFORM 620-PRINT-DEST-RTN
055900             VARYING SUB1 FROM 1 BY 1
056000             UNTIL SUB1 > WS-TOP5-COUNT.
056100 600-EXIT.
056200     EXIT.
056300
056400 610-SORT-DEST-DESC-RTN.
056500*    DESCENDING BUBBLE SORT ON DT-TOTAL FOR THE TOP-5 CUT.
056600     MOVE 'Y' TO WS-SWAP-SW.
056700     PERFORM 611-BUBBLE-PASS-RTN UNTIL WS-SWAP-SW = 'N'.
056800 610-EXIT.
056900     EXIT.
057000 611-BUBBLE-PASS-RTN.
057100     MOVE 'N' TO WS-SWAP-SW.
057200     PERFORM 612-BUBBLE-COMPARE-RTN
057300             VARYING SUB1 FROM 1 BY 1
057400             UNTIL SUB1 > DT-ENTRY-COUNT - 1.
057500 612-BUBBLE-COMPARE-RTN.
057600     IF DT-TOTAL (SUB1) < DT-TOTAL (SUB1 + 1)
057700         MOVE DT-ENTRY (SUB1)     TO WS-DEST-HOLD-ENTRY
057800         MOVE DT-ENTRY (SUB1 + 1) TO DT-ENTRY (SUB1)
057900         MOVE WS-DEST-HOLD-ENTRY  TO DT-ENTRY (SUB1 + 1)
058000         MOVE 'Y' TO WS-SWAP-SW
058100     END-IF.
058200
058300 620-PRINT-DEST-RTN.
058400     MOVE DT-DEST (SUB1)  TO RPT-DT-DEST.
058500     MOVE CURR-SYMBOL-OUT TO RPT-DT-SYMBOL.
058600     MOVE DT-TOTAL (SUB1) TO RPT-DT-TOTAL.
058700     MOVE DT-COUNT (SUB1) TO RPT-DT-COUNT.
058800     WRITE PRINT-REC FROM RPT-DEST-LINE AFTER 1.
058900
059000 900-TERMINATE-RTN.
059100     IF TEST-RUN-SW
059200         DISPLAY 'FINRPT01 - LINES SKIPPED (SHORT/INVALID): '
059300                 WS-SKIPPED-LINES
059400     ELSE
059500         IF WS-SKIPPED-LINES > ZERO
059600             DISPLAY 'FINRPT01 - LINES SKIPPED (SHORT/INVALID): '
059700                     WS-SKIPPED-LINES
059800         END-IF
059900     END-IF.
060000     CLOSE TRANSACTION-FILE PRINT-FILE.
060100 900-EXIT.
060200     EXIT.
060300
060400 1100-FIND-OR-ADD-CATEGORY-RTN.
060500     MOVE 'N' TO CURR-FOUND-SW.
060600     PERFORM 1110-SCAN-CATEGORY-RTN
060700             VARYING SUB2 FROM 1 BY 1
060800             UNTIL SUB2 > CT-ENTRY-COUNT OR CURR-CODE-FOUND.
060900     IF NOT CURR-CODE-FOUND
061000         ADD 1 TO CT-ENTRY-COUNT
061100         MOVE CT-ENTRY-COUNT TO SUB2
061200         MOVE TRN-CATEGORY TO CT-CATEGORY (SUB2)
061300         MOVE ZERO TO CT-TOTAL (SUB2) CT-COUNT (SUB2)
061400                      CT-AVERAGE (SUB2)
061500     END-IF.
061600     ADD TRN-AMOUNT TO CT-TOTAL (SUB2).
061700     ADD 1 TO CT-COUNT (SUB2).
061800 1100-EXIT.
061900     EXIT.
062000 1110-SCAN-CATEGORY-RTN.
062100     IF CT-CATEGORY (SUB2) = TRN-CATEGORY
062200         MOVE 'Y' TO CURR-FOUND-SW
062300     END-IF.
062400
062500 1200-FIND-OR-ADD-MONTH-RTN.
062600     MOVE 'N' TO CURR-FOUND-SW.
062700     PERFORM 1210-SCAN-MONTH-RTN
062800             VARYING SUB2 FROM 1 BY 1
062900             UNTIL SUB2 > MT-ENTRY-COUNT OR CURR-CODE-FOUND.
063000     IF NOT CURR-CODE-FOUND
063100         ADD 1 TO MT-ENTRY-COUNT
063200         MOVE MT-ENTRY-COUNT TO SUB2
063300         MOVE TRN-DATE (1:7) TO MT-YEAR-MONTH (SUB2)
063400         MOVE ZERO TO MT-INCOME (SUB2) MT-EXPENSE (SUB2)
063500                      MT-NET (SUB2)
063600     END-IF.
063700     IF TRN-TYPE-IS-CREDIT
063800         ADD TRN-AMOUNT TO MT-INCOME (SUB2)
063900     ELSE
064000         ADD TRN-AMOUNT TO MT-EXPENSE (SUB2)
064100     END-IF.
064200 1200-EXIT.
064300     EXIT.
064400 1210-SCAN-MONTH-RTN.
064500     IF MT-YEAR-MONTH (SUB2) = TRN-DATE (1:7)
064600         MOVE 'Y' TO CURR-FOUND-SW
064700     END-IF.
064800
064900 1300-FIND-OR-ADD-DEST-RTN.
065000     MOVE 'N' TO CURR-FOUND-SW.
065100     PERFORM 1310-SCAN-DEST-RTN
065200             VARYING SUB2 FROM 1 BY 1
065300             UNTIL SUB2 > DT-ENTRY-COUNT OR CURR-CODE-FOUND.
065400     IF NOT CURR-CODE-FOUND
065500         ADD 1 TO DT-ENTRY-COUNT
065600         MOVE DT-ENTRY-COUNT TO SUB2
065700         MOVE TRN-DEST TO DT-DEST (SUB2)
065800         MOVE ZERO TO DT-TOTAL (SUB2) DT-COUNT (SUB2)
065900     END-IF.
066000     ADD TRN-AMOUNT TO DT-TOTAL (SUB2).
066100     ADD 1 TO DT-COUNT (SUB2).
066200 1300-EXIT.
066300     EXIT.
066400 1310-SCAN-DEST-RTN.
066500     IF DT-DEST (SUB2) = TRN-DEST
066600         MOVE 'Y' TO CURR-FOUND-SW
066700     END-IF.
066800
066900 1000-ERROR-RTN.
067000     DISPLAY '1000-ERROR-RTN'.
067100     DISPLAY 'FINRPT01 - FILE OPEN ERROR'.
067200     DISPLAY 'TRANFILE STATUS = ' WS-TRANFILE-STATUS.
067300     DISPLAY 'PRTFILE  STATUS = ' WS-PRTFILE-STATUS.
067400     MOVE 16 TO RETURN-CODE.
067500     STOP RUN.
