000100*****************************************************************
000200*    MEMBER   :  CATTAB
000300*    SYSTEM   :  FINANCIAL ANALYSIS BATCH (FIN0100)
000400*    PURPOSE  :  CATEGORY-TOTAL WORKING TABLE - ONE ENTRY PER
000500*                DISTINCT DEBIT CATEGORY SEEN ON TRANFILE.
000600*-----------------------------------------------------------------
000700*    RUNS  DATE       BY    RQST      DESCRIPTION
000800*    ----  ---------  ----  --------  -------------------------
000900*    0001  02/11/1995 KLT   IS95-008  ORIGINAL - 25 CATEGORY TABLE
001000*    0002  04/03/2000 RJH   IS00-066  EXPANDED TO 50 CATEGORIES,
001100*                                     ADDED CT-AVERAGE
001200*****************************************************************
001300 01  CATEGORY-TOTAL-TABLE.
001400     05  CT-ENTRY-COUNT             PIC S9(3) COMP VALUE +0.
001500     05  CT-ENTRY OCCURS 50 TIMES INDEXED BY CT-IDX.
001600         10  CT-CATEGORY            PIC X(15).
001700         10  CT-TOTAL               PIC S9(9)V99 COMP-3.
001800         10  CT-COUNT               PIC S9(5) COMP.
001900         10  CT-AVERAGE             PIC S9(7)V99 COMP-3.
002000         10  FILLER                 PIC X(05).
002100     05  FILLER                     PIC X(04).
