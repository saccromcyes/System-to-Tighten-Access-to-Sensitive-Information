000100***************************************************************** IS96002
000200*    LICENSED MATERIALS - PROPERTY OF TRUENORTH FINANCIAL
000300*    ALL RIGHTS RESERVED
000400*****************************************************************
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID.     FININS01.
000700 AUTHOR.         K L TREADWAY.
000800 INSTALLATION.   TRUENORTH FINANCIAL - DP CENTER.
000900 DATE-WRITTEN.   02/12/1996.
001000 DATE-COMPILED.  02/12/1996.
001100 SECURITY.       NON-CONFIDENTIAL.
001200*****************************************************************
001300*    REMARKS.
001400*    FIN0100 NIGHTLY TRANSACTION ANALYSIS - INSIGHTS SERVICE.
001500*    READS TRANFILE, ISOLATES THE DEBIT POPULATION, AND FLAGS
001600*    "RECURRING CHARGES" - A DESTINATION/AMOUNT PAIR THAT SHOWS
001700*    UP TWO OR MORE TIMES IN THE SAME OVERNIGHT RUN (SUBSCRIPTION
001800*    FEES, RENT, LOAN DRAFTS AND THE LIKE).  RUNS AFTER FINRPT01
001900*    AND FINRSK01 IN JOB FIN0100R.
002000*-----------------------------------------------------------------
002100*    CHANGE LOG
002200*    ----------
002300*    RUN   DATE        BY    RQST      DESCRIPTION
002400*    ----  ----------  ----  --------  -----------------------
002500*    0001  02/12/1996  KLT   IS96-002  ORIGINAL PROGRAM.
002600*    0002  08/21/1997  KLT   IS97-119  RAISED SIGNATURE TABLE
002700*                                      FROM 150 TO 300 ENTRIES.
002800*    0003  11/09/1998  RJH   Y2K-0093  YEAR 2000 - TRN-DATE NOW
002900*                                      CARRIES A FULL CCYY (NO
003000*                                      OTHER CHANGE - THIS PGM
003100*                                      DOES NOT REPORT BY DATE).
003200*    0004  03/17/1999  RJH   Y2K-0093  RETESTED 1999/2000 DATA.
003300*    0005  05/12/2005  DMS   IS05-030  CSV PARSE REFACTORED TO
003400*                                      MATCH FINRPT01/FINRSK01;
003500*                                      DEST TRIM NOW HANDLES
003600*                                      EMBEDDED BLANKS IN THE
003700*                                      DESTINATION NAME.
003800*    0006  09/21/2005  DMS   IS05-065  SUB1 AND THE FILE-STATUS
003900*                                      FIELDS HAD DRIFTED INTO 01
004000*                                      GROUPS DURING PAST REWORK -
004100*                                      MOVED BACK TO 77-LEVEL PER
004200*                                      SHOP STANDARD.  THE DEBIT
004300*                                      TEST IN 120-VALIDATE-AND-
004400*                                      STORE-RTN NOW ALSO REQUIRES
004500*                                      TRN-TYPE TO PASS ALPHA-CLASS
004600*                                      SO A GARBLED TYPE FIELD
004700*                                      CANNOT MASQUERADE AS DEBIT,
004800*                                      AND THE SKIPPED-LINES
004900*                                      DISPLAY AT TERMINATION NOW
005000*                                      HONORS THE UPSI-0 TEST/PROD
005100*                                      SWITCH.
005200*****************************************************************
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SOURCE-COMPUTER.  IBM-370.
005600 OBJECT-COMPUTER.  IBM-370.
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM
005900     CLASS ALPHA-CLASS   IS 'A' THRU 'Z'
006000     UPSI-0 ON STATUS IS TEST-RUN-SW
006100            OFF STATUS IS PROD-RUN-SW.
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400     SELECT TRANSACTION-FILE   ASSIGN TO TRANFILE
006500            ORGANIZATION IS LINE SEQUENTIAL
006600            FILE STATUS  IS WS-TRANFILE-STATUS.
006700     SELECT PRINT-FILE         ASSIGN TO PRTFILE
006800            ORGANIZATION IS SEQUENTIAL
006900            FILE STATUS  IS WS-PRTFILE-STATUS.
007000*****************************************************************
007100 DATA DIVISION.
007200 FILE SECTION.
007300 FD  TRANSACTION-FILE
007400     LABEL RECORDS ARE STANDARD
007500     RECORD CONTAINS 200 CHARACTERS
007600     RECORDING MODE IS V.
007700 01  TRAN-LINE-IN                PIC X(200).
007800
007900 FD  PRINT-FILE
008000     LABEL RECORDS ARE STANDARD
008100     RECORD CONTAINS 132 CHARACTERS.
008200 01  PRINT-REC                   PIC X(132).
008300
008400*****************************************************************
008500 WORKING-STORAGE SECTION.
008600*****************************************************************
008700 77  SUB1                        PIC S9(4) COMP VALUE +0.
008800 77  WS-TRANFILE-STATUS          PIC XX VALUE SPACES.
008900 77  WS-PRTFILE-STATUS           PIC XX VALUE SPACES.
009000 COPY TRANREC.
009100*
009200 01  WS-SWITCHES.
009300     05  WS-EOF-SW               PIC X VALUE 'N'.
009400         88  WS-EOF                  VALUE 'Y'.
009500     05  WS-HDR-SKIPPED-SW       PIC X VALUE 'N'.
009600         88  WS-HDR-SKIPPED          VALUE 'Y'.
009700     05  WS-SIG-FOUND-SW         PIC X VALUE 'N'.
009800         88  WS-SIG-FOUND            VALUE 'Y'.
009900     05  FILLER                  PIC X(04).
010000
010100 01  WS-CSV-FIELDS.
010200     05  WS-CSV-DATE             PIC X(10).
010300     05  WS-CSV-DESC             PIC X(15).
010400     05  WS-CSV-CATEGORY         PIC X(15).
010500     05  WS-CSV-TYPE             PIC X(06).
010600     05  WS-CSV-AMOUNT-A         PIC X(12).
010700     05  WS-CSV-AMOUNT-R  REDEFINES WS-CSV-AMOUNT-A.
010800         10  FILLER              PIC X(11).
010900         10  FILLER              PIC X(01).
011000     05  WS-CSV-BALANCE-A        PIC X(12).
011100     05  WS-CSV-DEST             PIC X(20).
011200     05  WS-CSV-FIELD-CNT        PIC S9(3) COMP VALUE +0.
011300     05  FILLER                  PIC X(04).
011400
011500 01  WS-PARSE-WORK.
011600     05  WS-PARSE-INPUT          PIC X(12).
011700     05  WS-PARSE-TRIM           PIC X(11).
011800     05  WS-PARSE-WHOLE          PIC 9(7).
011900     05  WS-PARSE-FRAC           PIC 9(2).
012000     05  WS-PARSE-RESULT         PIC S9(9)V99 COMP-3.
012100     05  WS-PARSE-NEG-SW         PIC X VALUE 'N'.
012200     05  FILLER                  PIC X(04).
012300
012400 01  WS-COUNTERS.
012500     05  WS-SKIPPED-LINES        PIC S9(5) COMP VALUE +0.
012600     05  WS-DEST-LEN             PIC S9(3) COMP VALUE +0.
012700     05  WS-LEAD-CT              PIC S9(3) COMP VALUE +0.
012800     05  WS-AMT-START            PIC S9(3) COMP VALUE +0.
012900     05  FILLER                  PIC X(04).
013000
013100 01  WS-AMOUNT-EDIT-AREA.
013200     05  WS-AMT-EDIT             PIC Z(6)9.99.
013300     05  WS-AMT-EDIT-R  REDEFINES WS-AMT-EDIT
013400                                 PIC X(10).
013500     05  WS-AMT-TRIM             PIC X(10).
013600
013700 01  WS-SIG-BUILD-AREA.
013800     05  WS-SIG-BUILD            PIC X(40) VALUE SPACES.
013900     05  WS-SIG-LEN              PIC S9(3) COMP VALUE +0.
014000     05  FILLER                  PIC X(04).
014100
014200 01  WS-SIGNATURE-TABLE.
014300     05  WS-SIG-COUNT            PIC S9(3) COMP VALUE +0.
014400     05  WS-SIG-ENTRY OCCURS 300 TIMES INDEXED BY SIG-IDX.
014500         10  WS-SIG-TEXT         PIC X(40).
014600         10  WS-SIG-TEXT-R  REDEFINES WS-SIG-TEXT.
014700             15  WS-SIG-DEST-PART   PIC X(20).
014800             15  WS-SIG-REST-PART   PIC X(20).
014900         10  WS-SIG-OCCURS       PIC S9(5) COMP.
015000     05  FILLER                  PIC X(04).
015100
015200 01  RPT-INSIGHTS-HEADER.
015300     05  FILLER                  PIC X(30) VALUE
015400         '=== RECURRING CHARGES ==='.
015500     05  FILLER                  PIC X(102).
015600 01  RPT-RECURRING-LINE.
015700     05  RPT-REC-TEXT            PIC X(60).
015800     05  FILLER                  PIC X(72).
015900 01  RPT-NONE-LINE.
016000     05  FILLER                  PIC X(30) VALUE
016100         'No recurring charges detected.'.
016200     05  FILLER                  PIC X(102).
016300
016400 01  WS-SIG-CNT-EDIT-AREA.
016500     05  WS-SIG-CNT-EDIT         PIC ZZZZ9.
016600     05  WS-SIG-CNT-EDIT-R  REDEFINES WS-SIG-CNT-EDIT
016700                                 PIC X(05).
016800     05  WS-SIG-CNT-TRIM         PIC X(05).
016900
017000*****************************************************************
017100 PROCEDURE DIVISION.
017200*****************************************************************
017300 000-MAIN-RTN.
017400     PERFORM 010-INITIALIZE-RTN    THRU 010-EXIT.
017500     PERFORM 100-READ-TRANSACTIONS THRU 100-EXIT
017600             UNTIL WS-EOF.
017700     WRITE PRINT-REC FROM RPT-INSIGHTS-HEADER AFTER TOP-OF-FORM.
017800     PERFORM 200-WRITE-RECURRING-RTN THRU 200-EXIT.
017900     PERFORM 900-TERMINATE-RTN     THRU 900-EXIT.
018000     GOBACK.
018100
018200 010-INITIALIZE-RTN.
018300     OPEN INPUT  TRANSACTION-FILE.
018400     OPEN OUTPUT PRINT-FILE.
018500     IF WS-TRANFILE-STATUS NOT = '00'
018600         OR WS-PRTFILE-STATUS NOT = '00'
018700             GO TO 1000-ERROR-RTN.
018800 010-EXIT.
018900     EXIT.
019000
019100 100-READ-TRANSACTIONS.
019200     READ TRANSACTION-FILE INTO TRAN-LINE-IN
019300         AT END
019400             MOVE 'Y' TO WS-EOF-SW
019500     END-READ.
019600     IF NOT WS-EOF
019700         IF NOT WS-HDR-SKIPPED
019800             MOVE 'Y' TO WS-HDR-SKIPPED-SW
019900         ELSE
020000             PERFORM 110-PARSE-LINE-RTN THRU 110-EXIT
020100             IF WS-CSV-FIELD-CNT < 7
020200                 ADD 1 TO WS-SKIPPED-LINES
020300             ELSE
020400                 PERFORM 120-VALIDATE-AND-STORE-RTN THRU 120-EXIT
020500             END-IF
020600         END-IF
020700     END-IF.
020800 100-EXIT.
020900     EXIT.
021000
021100 110-PARSE-LINE-RTN.
021200     MOVE ZERO TO WS-CSV-FIELD-CNT.
021300     UNSTRING TRAN-LINE-IN DELIMITED BY ','
021400         INTO WS-CSV-DATE      WS-CSV-DESC
021500              WS-CSV-CATEGORY  WS-CSV-TYPE
021600              WS-CSV-AMOUNT-A  WS-CSV-BALANCE-A
021700              WS-CSV-DEST
021800         TALLYING IN WS-CSV-FIELD-CNT
021900     END-UNSTRING.
022000 110-EXIT.
022100     EXIT.
022200
022300 120-VALIDATE-AND-STORE-RTN.
022400     INSPECT WS-CSV-TYPE CONVERTING
022500             'abcdefghijklmnopqrstuvwxyz'
022600          TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
022700     MOVE WS-CSV-DATE     TO TRN-DATE.
022800     MOVE WS-CSV-TYPE     TO TRN-TYPE.
022900     MOVE WS-CSV-DEST     TO TRN-DEST.
023000     MOVE WS-CSV-AMOUNT-A TO WS-PARSE-INPUT.
023100     PERFORM 130-PARSE-DECIMAL-RTN THRU 130-EXIT.
023200     MOVE WS-PARSE-RESULT TO TRN-AMOUNT.
023300     IF TRN-TYPE-IS-VALID AND TRN-TYPE-IS-DEBIT
023400             AND TRN-TYPE (1:5) ALPHA-CLASS
023500         PERFORM 140-BUILD-SIGNATURE-RTN THRU 140-EXIT
023600     ELSE
023700         IF NOT TRN-TYPE-IS-VALID
023800             ADD 1 TO WS-SKIPPED-LINES
023900         END-IF
024000     END-IF.
024100 120-EXIT.
024200     EXIT.
024300
024400 130-PARSE-DECIMAL-RTN.
024500     MOVE ZERO TO WS-PARSE-WHOLE WS-PARSE-FRAC WS-PARSE-RESULT.
024600     MOVE 'N' TO WS-PARSE-NEG-SW.
024700     MOVE SPACES TO WS-PARSE-TRIM.
024800     IF WS-PARSE-INPUT (1:1) = '-'
024900         MOVE 'Y' TO WS-PARSE-NEG-SW
025000         MOVE WS-PARSE-INPUT (2:11) TO WS-PARSE-TRIM
025100     ELSE
025200         MOVE WS-PARSE-INPUT TO WS-PARSE-TRIM
025300     END-IF.
025400     UNSTRING WS-PARSE-TRIM DELIMITED BY '.'
025500         INTO WS-PARSE-WHOLE WS-PARSE-FRAC
025600     END-UNSTRING.
025700     COMPUTE WS-PARSE-RESULT ROUNDED =
025800             WS-PARSE-WHOLE + (WS-PARSE-FRAC / 100).
025900     IF WS-PARSE-NEG-SW = 'Y'
026000         COMPUTE WS-PARSE-RESULT = WS-PARSE-RESULT * -1
026100     END-IF.
026200 130-EXIT.
026300     EXIT.
026400
026500 140-BUILD-SIGNATURE-RTN.
026600     MOVE 20 TO WS-DEST-LEN.
026700     PERFORM 141-SCAN-DEST-LEN-RTN
026800             VARYING WS-DEST-LEN FROM 20 BY -1
026900             UNTIL WS-DEST-LEN = 0
027000                OR TRN-DEST (WS-DEST-LEN:1) NOT = SPACE.
027100     IF WS-DEST-LEN = 0
027200         MOVE 1 TO WS-DEST-LEN
027300     END-IF.
027400     MOVE TRN-AMOUNT TO WS-AMT-EDIT.
027500     MOVE ZERO TO WS-LEAD-CT.
027600     INSPECT WS-AMT-EDIT-R TALLYING WS-LEAD-CT
027700             FOR LEADING SPACE.
027800     COMPUTE WS-AMT-START = WS-LEAD-CT + 1.
027900     MOVE SPACES TO WS-AMT-TRIM.
028000     MOVE WS-AMT-EDIT-R (WS-AMT-START:) TO WS-AMT-TRIM.
028100     MOVE SPACES TO WS-SIG-BUILD.
028200     STRING TRN-DEST (1:WS-DEST-LEN)  DELIMITED BY SIZE
028300            ' ($'                     DELIMITED BY SIZE
028400            WS-AMT-TRIM               DELIMITED BY SIZE
028500            ')'                       DELIMITED BY SIZE
028600         INTO WS-SIG-BUILD
028700     END-STRING.
028800     PERFORM 1100-FIND-OR-ADD-SIG-RTN THRU 1100-EXIT.
028900 140-EXIT.
029000     EXIT.
029100 141-SCAN-DEST-LEN-RTN.
029200     CONTINUE.
029300
029400 200-WRITE-RECURRING-RTN.
029500     MOVE ZERO TO SUB1.
029600     PERFORM 210-PRINT-SIG-RTN
029700             VARYING SUB1 FROM 1 BY 1
029800             UNTIL SUB1 > WS-SIG-COUNT.
029900     IF WS-SIG-COUNT = ZERO
030000         WRITE PRINT-REC FROM RPT-NONE-LINE AFTER 2
030100     END-IF.
030200 200-EXIT.
030300     EXIT.
030400 210-PRINT-SIG-RTN.
030500     IF WS-SIG-OCCURS (SUB1) >= 2
030600         MOVE 40 TO WS-SIG-LEN
030700         PERFORM 211-SCAN-SIG-LEN-RTN
030800                 VARYING WS-SIG-LEN FROM 40 BY -1
030900                 UNTIL WS-SIG-LEN = 0
031000                    OR WS-SIG-TEXT (SUB1) (WS-SIG-LEN:1) NOT
031100                       = SPACE
031200         IF WS-SIG-LEN = 0
031300             MOVE 1 TO WS-SIG-LEN
031400         END-IF
031500         MOVE WS-SIG-OCCURS (SUB1) TO WS-SIG-CNT-EDIT
031600         MOVE ZERO TO WS-LEAD-CT
031700         INSPECT WS-SIG-CNT-EDIT-R TALLYING WS-LEAD-CT
031800                 FOR LEADING SPACE
031900         COMPUTE WS-AMT-START = WS-LEAD-CT + 1
032000         MOVE SPACES TO WS-SIG-CNT-TRIM
032100         MOVE WS-SIG-CNT-EDIT-R (WS-AMT-START:)
032200                                 TO WS-SIG-CNT-TRIM
032300         MOVE SPACES TO RPT-REC-TEXT
032400         STRING WS-SIG-TEXT (SUB1) (1:WS-SIG-LEN)
032500                                    DELIMITED BY SIZE
032600                ' detected '        DELIMITED BY SIZE
032700                WS-SIG-CNT-TRIM     DELIMITED BY SPACE
032800                ' times'            DELIMITED BY SIZE
032900             INTO RPT-REC-TEXT
033000         END-STRING
033100         WRITE PRINT-REC FROM RPT-RECURRING-LINE AFTER 1
033200     END-IF.
033300 211-SCAN-SIG-LEN-RTN.
033400     CONTINUE.
033500
033600 900-TERMINATE-RTN.
033700     IF TEST-RUN-SW
033800         DISPLAY 'FININS01 - LINES SKIPPED (SHORT/INVALID): '
033900                 WS-SKIPPED-LINES
034000     ELSE
034100         IF WS-SKIPPED-LINES > ZERO
034200             DISPLAY 'FININS01 - LINES SKIPPED (SHORT/INVALID): '
034300                     WS-SKIPPED-LINES
034400         END-IF
034500     END-IF.
034600     CLOSE TRANSACTION-FILE PRINT-FILE.
034700 900-EXIT.
034800     EXIT.
034900
035000 1100-FIND-OR-ADD-SIG-RTN.
035100     MOVE 'N' TO WS-SIG-FOUND-SW.
035200     PERFORM 1110-SCAN-SIG-RTN
035300             VARYING SIG-IDX FROM 1 BY 1
035400             UNTIL SIG-IDX > WS-SIG-COUNT OR WS-SIG-FOUND.
035500     IF WS-SIG-FOUND
035600         ADD 1 TO WS-SIG-OCCURS (SIG-IDX)
035700     ELSE
035800         ADD 1 TO WS-SIG-COUNT
035900         MOVE WS-SIG-COUNT TO SIG-IDX
036000         MOVE WS-SIG-BUILD TO WS-SIG-TEXT (SIG-IDX)
036100         MOVE 1 TO WS-SIG-OCCURS (SIG-IDX)
036200     END-IF.
036300 1100-EXIT.
036400     EXIT.
036500 1110-SCAN-SIG-RTN.
036600     IF WS-SIG-TEXT (SIG-IDX) = WS-SIG-BUILD
036700         MOVE 'Y' TO WS-SIG-FOUND-SW
036800     END-IF.
036900
037000 1000-ERROR-RTN.
037100     DISPLAY '1000-ERROR-RTN'.
037200     DISPLAY 'FININS01 - FILE OPEN ERROR'.
037300     DISPLAY 'TRANFILE STATUS = ' WS-TRANFILE-STATUS.
037400     DISPLAY 'PRTFILE  STATUS = ' WS-PRTFILE-STATUS.
037500     MOVE 16 TO RETURN-CODE.
037600     STOP RUN.
