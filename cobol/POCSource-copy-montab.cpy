000100*****************************************************************
000200*    MEMBER   :  MONTAB
000300*    SYSTEM   :  FINANCIAL ANALYSIS BATCH (FIN0100)
000400*    PURPOSE  :  MONTHLY-TOTAL WORKING TABLE - ONE ENTRY PER
000500*                CALENDAR MONTH SEEN ON TRANFILE.  BUILT ASCENDING
000600*                BY YEAR-MONTH AS TRANFILE IS READ (TRANFILE IS
000700*                NOT PRESORTED, SO CALLERS INSERT IN ASCENDING
000800*                SEQUENCE - SEE 1100-FIND-OR-ADD-MONTH-RTN IN THE
000900*                CALLING PROGRAM).
001000*-----------------------------------------------------------------
001100*    RUNS  DATE       BY    RQST      DESCRIPTION
001200*    ----  ---------  ----  --------  -------------------------
001300*    0001  02/11/1995 KLT   IS95-008  ORIGINAL - 24 MONTH TABLE
001400*    0002  09/19/2002 RJH   IS02-201  EXPANDED TO 36 MONTHS FOR
001500*                                     THREE-YEAR TREND REPORTING
001600*****************************************************************
001700 01  MONTHLY-TOTAL-TABLE.
001800     05  MT-ENTRY-COUNT             PIC S9(3) COMP VALUE +0.
001900     05  MT-ENTRY OCCURS 36 TIMES INDEXED BY MT-IDX.
002000         10  MT-YEAR-MONTH          PIC X(07).
002100         10  MT-YEAR-MONTH-R REDEFINES MT-YEAR-MONTH.
002200             15  MT-CCYY            PIC X(04).
002300             15  FILLER             PIC X(01).
002400             15  MT-MM              PIC X(02).
002500         10  MT-INCOME              PIC S9(9)V99 COMP-3.
002600         10  MT-EXPENSE             PIC S9(9)V99 COMP-3.
002700         10  MT-NET                 PIC S9(9)V99 COMP-3.
002800         10  FILLER                 PIC X(05).
002900     05  FILLER                     PIC X(04).
