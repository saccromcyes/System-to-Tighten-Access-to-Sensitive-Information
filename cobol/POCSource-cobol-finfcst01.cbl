000100***************************************************************** IS96019
000200*    LICENSED MATERIALS - PROPERTY OF TRUENORTH FINANCIAL
000300*    ALL RIGHTS RESERVED
000400*****************************************************************
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID.     FINFCST01.
000700 AUTHOR.         R J HOLLIS.
000800 INSTALLATION.   TRUENORTH FINANCIAL - DP CENTER.
000900 DATE-WRITTEN.   09/30/1996.
001000 DATE-COMPILED.  09/30/1996.
001100 SECURITY.       NON-CONFIDENTIAL.
001200*****************************************************************
001300*    REMARKS.
001400*    FIN0100 NIGHTLY TRANSACTION ANALYSIS - CASHFLOW FORECAST.
001500*    READS TRANFILE, ISOLATES THE DEBIT POPULATION, GROUPS IT BY
001600*    YEAR-MONTH, AND PROJECTS THE NEXT THREE MONTHS OF EXPENSE
001700*    FROM A ROLLING AVERAGE OF THE MONTHLY DEBIT TOTALS SEEN SO
001800*    FAR.  A SLOW GROWTH FACTOR IS ADDED PER MONTH OF HORIZON SO
001900*    THE FORECAST DOES NOT SIT DEAD FLAT.  LAST STEP OF JOB
002000*    FIN0100R AHEAD OF FINSUM01.
002100*-----------------------------------------------------------------
002200*    CHANGE LOG
002300*    ----------
002400*    RUN   DATE        BY    RQST      DESCRIPTION
002500*    ----  ----------  ----  --------  -----------------------
002600*    0001  09/30/1996  RJH   IS96-019  ORIGINAL PROGRAM - 3 MONTH
002700*                                      FORECAST, 2 PERCENT PER
002800*                                      MONTH OF HORIZON GROWTH.
002900*    0002  08/21/1997  KLT   IS97-121  ADDED "NOT ENOUGH DATA"
003000*                                      MESSAGE WHEN FEWER THAN
003100*                                      2 MONTHS OF HISTORY EXIST.
003200*    0003  11/09/1998  RJH   Y2K-0093  YEAR 2000 - YEAR-MONTH KEY
003300*                                      NOW CARRIES A FULL CCYY;
003400*                                      MONTH-ROLLOVER ARITHMETIC
003500*                                      REWORKED TO CARRY CENTURY.
003600*    0004  03/17/1999  RJH   Y2K-0093  RETESTED 1999/2000/2001
003700*                                      MONTH-END ROLLOVERS.
003800*    0005  07/30/2001  RJH   IS01-142  ADDED CURTAB CURRENCY
003900*                                      LOOKUP FOR MULTI-DESK USE.
004000*    0006  05/12/2005  DMS   IS05-031  CSV PARSE REFACTORED TO
004100*                                      MATCH FINRPT01/FINRSK01.
004200*    0007  09/14/2005  DMS   IS05-061  090-LOOKUP-CURRENCY-RTN NEVER
004300*                                      BUILT THE "CODE + SPACE"
004400*                                      FALLBACK FOR A CODE NOT ON
004500*                                      CURTAB - IT SILENTLY LEFT
004600*                                      THE USD SYMBOL IN PLACE.
004700*                                      NOW UPPER-CASES CURR-CODE-IN
004800*                                      AND BUILDS THE FALLBACK WHEN
004900*                                      CURR-CODE-FOUND STAYS OFF.
005000*                                      RPT-FCST-SYMBOL WIDENED TO
005100*                                      MATCH THE CURTAB CHANGE.
005200*    0008  09/21/2005  DMS   IS05-065  SUB1/SUB2 AND THE FILE-STATUS
005300*                                      FIELDS HAD DRIFTED INTO 01
005400*                                      GROUPS DURING PAST REWORK -
005500*                                      MOVED BACK TO 77-LEVEL PER
005600*                                      SHOP STANDARD.  WS-CURRENCY-
005700*                                      CODE-PARM NOW ALSO REJECTS A
005800*                                      NON-ALPHABETIC RUN PARAMETER
005900*                                      (ALPHA-CLASS TEST) BACK TO
006000*                                      THE USD DEFAULT, AND THE
006100*                                      SKIPPED-LINES DISPLAY AT
006200*                                      TERMINATION NOW HONORS THE
006300*                                      UPSI-0 TEST/PROD SWITCH.
006400*****************************************************************
006500 ENVIRONMENT DIVISION.
006600 CONFIGURATION SECTION.
006700 SOURCE-COMPUTER.  IBM-370.
006800 OBJECT-COMPUTER.  IBM-370.
006900 SPECIAL-NAMES.
007000     C01 IS TOP-OF-FORM
007100     CLASS ALPHA-CLASS   IS 'A' THRU 'Z'
007200     UPSI-0 ON STATUS IS TEST-RUN-SW
007300            OFF STATUS IS PROD-RUN-SW.
007400 INPUT-OUTPUT SECTION.
007500 FILE-CONTROL.
007600     SELECT TRANSACTION-FILE   ASSIGN TO TRANFILE
007700            ORGANIZATION IS LINE SEQUENTIAL
007800            FILE STATUS  IS WS-TRANFILE-STATUS.
007900     SELECT PRINT-FILE         ASSIGN TO PRTFILE
008000            ORGANIZATION IS SEQUENTIAL
008100            FILE STATUS  IS WS-PRTFILE-STATUS.
008200*****************************************************************
008300 DATA DIVISION.
008400 FILE SECTION.
008500 FD  TRANSACTION-FILE
008600     LABEL RECORDS ARE STANDARD
008700     RECORD CONTAINS 200 CHARACTERS
008800     RECORDING MODE IS V.
008900 01  TRAN-LINE-IN                PIC X(200).
009000
009100 FD  PRINT-FILE
009200     LABEL RECORDS ARE STANDARD
009300     RECORD CONTAINS 132 CHARACTERS.
009400 01  PRINT-REC                   PIC X(132).
009500
009600*****************************************************************
009700 WORKING-STORAGE SECTION.
009800*****************************************************************
009900 77  SUB1                        PIC S9(4) COMP VALUE +0.
010000 77  SUB2                        PIC S9(4) COMP VALUE +0.
010100 77  WS-TRANFILE-STATUS          PIC XX VALUE SPACES.
010200 77  WS-PRTFILE-STATUS           PIC XX VALUE SPACES.
010300 COPY TRANREC.
010400*
010500 COPY CURTAB.
010600*
010700 COPY MONTAB.
010800*
010900 01  WS-RUN-PARMS.
011000     05  WS-CURRENCY-CODE-PARM   PIC X(03) VALUE 'USD'.
011100     05  FILLER                  PIC X(07).
011200
011300 01  WS-SWITCHES.
011400     05  WS-EOF-SW               PIC X VALUE 'N'.
011500         88  WS-EOF                  VALUE 'Y'.
011600     05  WS-HDR-SKIPPED-SW       PIC X VALUE 'N'.
011700         88  WS-HDR-SKIPPED          VALUE 'Y'.
011800     05  FILLER                  PIC X(04).
011900
012000 01  WS-CSV-FIELDS.
012100     05  WS-CSV-DATE             PIC X(10).
012200     05  WS-CSV-DESC             PIC X(15).
012300     05  WS-CSV-CATEGORY         PIC X(15).
012400     05  WS-CSV-TYPE             PIC X(06).
012500     05  WS-CSV-AMOUNT-A         PIC X(12).
012600     05  WS-CSV-BALANCE-A        PIC X(12).
012700     05  WS-CSV-DEST             PIC X(20).
012800     05  WS-CSV-FIELD-CNT        PIC S9(3) COMP VALUE +0.
012900     05  FILLER                  PIC X(04).
013000
013100 01  WS-PARSE-WORK.
013200     05  WS-PARSE-INPUT          PIC X(12).
013300     05  WS-PARSE-TRIM           PIC X(11).
013400     05  WS-PARSE-WHOLE          PIC 9(7).
013500     05  WS-PARSE-FRAC           PIC 9(2).
013600     05  WS-PARSE-RESULT         PIC S9(9)V99 COMP-3.
013700     05  WS-PARSE-NEG-SW         PIC X VALUE 'N'.
013800     05  FILLER                  PIC X(04).
013900
014000 01  WS-COUNTERS.
014100     05  WS-SKIPPED-LINES        PIC S9(5) COMP VALUE +0.
014200     05  WS-FCST-STEP            PIC S9(3) COMP VALUE +0.
014300     05  FILLER                  PIC X(04).
014400
014500 01  WS-FORECAST-WORK.
014600     05  WS-FCST-TOTAL           PIC S9(9)V99 COMP-3 VALUE +0.
014700     05  WS-ROLLING-AVERAGE      PIC S9(7)V99 COMP-3 VALUE +0.
014800     05  WS-GROWTH-FACTOR        PIC S9V9(4)  COMP-3 VALUE +0.
014900     05  WS-FCST-AMOUNT          PIC S9(7)V99 COMP-3 VALUE +0.
015000     05  WS-FCST-AMOUNT-R  REDEFINES WS-FCST-AMOUNT
015100                                 PIC X(05).
015200     05  WS-LAST-MONTH           PIC X(07)    VALUE SPACES.
015300     05  WS-LAST-MONTH-R  REDEFINES WS-LAST-MONTH.
015400         10  WS-LAST-CCYY-PART   PIC X(04).
015500         10  FILLER              PIC X(01).
015600         10  WS-LAST-MM-PART     PIC X(02).
015700     05  FILLER                  PIC X(05).
015800
015900 01  WS-MONTH-ADD-WORK.
016000     05  WS-BASE-CCYY            PIC 9(04) COMP.
016100     05  WS-BASE-MM              PIC 9(02) COMP.
016200     05  WS-ADD-TEMP-MM          PIC S9(05) COMP.
016300     05  WS-ADD-YEARS            PIC S9(03) COMP.
016400     05  WS-NEW-CCYY             PIC 9(04) COMP.
016500     05  WS-NEW-MM               PIC 9(02) COMP.
016600     05  WS-NEW-CCYY-DISP        PIC 9(04).
016700     05  WS-NEW-MM-DISP          PIC 9(02).
016800     05  WS-NEW-MONTH-KEY        PIC X(07) VALUE SPACES.
016900     05  WS-NEW-MONTH-KEY-R  REDEFINES WS-NEW-MONTH-KEY.
017000         10  FILLER              PIC X(04).
017100         10  FILLER              PIC X(01).
017200         10  FILLER              PIC X(02).
017300     05  FILLER                  PIC X(05).
017400
017500 01  RPT-FORECAST-HEADER.
017600     05  FILLER                  PIC X(28) VALUE
017700         '=== CASHFLOW FORECAST ==='.
017800     05  FILLER                  PIC X(104).
017900 01  RPT-NO-DATA-LINE.
018000     05  FILLER                  PIC X(32) VALUE
018100         'Not enough data for forecast.'.
018200     05  FILLER                  PIC X(100).
018300 01  RPT-FORECAST-LINE.
018400     05  FILLER                  PIC X(09) VALUE 'Forecast '.
018500     05  RPT-FCST-MONTH          PIC X(07).
018600     05  FILLER                  PIC X(02) VALUE ': '.
018700     05  RPT-FCST-SYMBOL         PIC X(04).
018800     05  RPT-FCST-AMOUNT         PIC Z,ZZZ,ZZ9.99-.
018900     05  FILLER                  PIC X(95).
019000
019100*****************************************************************
019200 PROCEDURE DIVISION.
019300*****************************************************************
019400 000-MAIN-RTN.
019500     PERFORM 010-INITIALIZE-RTN    THRU 010-EXIT.
019600     PERFORM 100-READ-TRANSACTIONS THRU 100-EXIT
019700             UNTIL WS-EOF.
019800     WRITE PRINT-REC FROM RPT-FORECAST-HEADER AFTER TOP-OF-FORM.
019900     PERFORM 200-COMPUTE-FORECAST-RTN THRU 200-EXIT.
020000     PERFORM 900-TERMINATE-RTN     THRU 900-EXIT.
020100     GOBACK.
020200
020300 010-INITIALIZE-RTN.
020400     ACCEPT WS-RUN-PARMS FROM SYSIN.
020500     IF WS-CURRENCY-CODE-PARM = SPACES
020600         OR WS-CURRENCY-CODE-PARM NOT ALPHA-CLASS
020700         MOVE 'USD' TO WS-CURRENCY-CODE-PARM
020800     END-IF.
020900     MOVE WS-CURRENCY-CODE-PARM TO CURR-CODE-IN.
021000     PERFORM 090-LOOKUP-CURRENCY-RTN THRU 090-EXIT.
021100     OPEN INPUT  TRANSACTION-FILE.
021200     OPEN OUTPUT PRINT-FILE.
021300     IF WS-TRANFILE-STATUS NOT = '00'
021400         OR WS-PRTFILE-STATUS NOT = '00'
021500             GO TO 1000-ERROR-RTN.
021600 010-EXIT.
021700     EXIT.
021800
021900 090-LOOKUP-CURRENCY-RTN.
022000     MOVE 'N' TO CURR-FOUND-SW.
022100     INSPECT CURR-CODE-IN CONVERTING
022200             'abcdefghijklmnopqrstuvwxyz'
022300          TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
022400     MOVE SPACES TO CURR-SYMBOL-OUT.
022500     PERFORM 091-SCAN-CURRENCY-RTN
022600             VARYING CURR-IDX FROM 1 BY 1
022700             UNTIL CURR-IDX > 3 OR CURR-CODE-FOUND.
022800     IF NOT CURR-CODE-FOUND
022900         STRING CURR-CODE-IN DELIMITED BY SIZE
023000                ' '         DELIMITED BY SIZE
023100             INTO CURR-SYMBOL-OUT
023200     END-IF.
023300 090-EXIT.
023400     EXIT.
023500 091-SCAN-CURRENCY-RTN.
023600     IF CURR-TAB-CODE (CURR-IDX) = CURR-CODE-IN
023700         MOVE CURR-TAB-SYMBOL (CURR-IDX) TO CURR-SYMBOL-OUT
023800         MOVE 'Y' TO CURR-FOUND-SW
023900     END-IF.
024000
024100 100-READ-TRANSACTIONS.
024200     READ TRANSACTION-FILE INTO TRAN-LINE-IN
024300         AT END
024400             MOVE 'Y' TO WS-EOF-SW
024500     END-READ.
024600     IF NOT WS-EOF
024700         IF NOT WS-HDR-SKIPPED
024800             MOVE 'Y' TO WS-HDR-SKIPPED-SW
024900         ELSE
025000             PERFORM 110-PARSE-LINE-RTN THRU 110-EXIT
025100             IF WS-CSV-FIELD-CNT < 7
025200                 ADD 1 TO WS-SKIPPED-LINES
025300             ELSE
025400                 PERFORM 120-VALIDATE-AND-STORE-RTN THRU 120-EXIT
025500             END-IF
025600         END-IF
025700     END-IF.
025800 100-EXIT.
025900     EXIT.
026000
026100 110-PARSE-LINE-RTN.
026200     MOVE ZERO TO WS-CSV-FIELD-CNT.
026300     UNSTRING TRAN-LINE-IN DELIMITED BY ','
026400         INTO WS-CSV-DATE      WS-CSV-DESC
026500              WS-CSV-CATEGORY  WS-CSV-TYPE
026600              WS-CSV-AMOUNT-A  WS-CSV-BALANCE-A
026700              WS-CSV-DEST
026800         TALLYING IN WS-CSV-FIELD-CNT
026900     END-UNSTRING.
027000 110-EXIT.
027100     EXIT.
027200
027300 120-VALIDATE-AND-STORE-RTN.
027400     INSPECT WS-CSV-TYPE CONVERTING
027500             'abcdefghijklmnopqrstuvwxyz'
027600          TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
027700     MOVE WS-CSV-DATE     TO TRN-DATE.
027800     MOVE WS-CSV-TYPE     TO TRN-TYPE.
027900     MOVE WS-CSV-AMOUNT-A TO WS-PARSE-INPUT.
028000     PERFORM 130-PARSE-DECIMAL-RTN THRU 130-EXIT.
028100     MOVE WS-PARSE-RESULT TO TRN-AMOUNT.
028200     IF TRN-TYPE-IS-VALID AND TRN-TYPE-IS-DEBIT
028300         PERFORM 1200-FIND-OR-ADD-MONTH-RTN THRU 1200-EXIT
028400     ELSE
028500         IF NOT TRN-TYPE-IS-VALID
028600             ADD 1 TO WS-SKIPPED-LINES
028700         END-IF
028800     END-IF.
028900 120-EXIT.
029000     EXIT.
029100
029200 130-PARSE-DECIMAL-RTN.
029300     MOVE ZERO TO WS-PARSE-WHOLE WS-PARSE-FRAC WS-PARSE-RESULT.
029400     MOVE 'N' TO WS-PARSE-NEG-SW.
029500     MOVE SPACES TO WS-PARSE-TRIM.
029600     IF WS-PARSE-INPUT (1:1) = '-'
029700         MOVE 'Y' TO WS-PARSE-NEG-SW
029800         MOVE WS-PARSE-INPUT (2:11) TO WS-PARSE-TRIM
029900     ELSE
030000         MOVE WS-PARSE-INPUT TO WS-PARSE-TRIM
030100     END-IF.
030200     UNSTRING WS-PARSE-TRIM DELIMITED BY '.'
030300         INTO WS-PARSE-WHOLE WS-PARSE-FRAC
030400     END-UNSTRING.
030500     COMPUTE WS-PARSE-RESULT ROUNDED =
030600             WS-PARSE-WHOLE + (WS-PARSE-FRAC / 100).
030700     IF WS-PARSE-NEG-SW = 'Y'
030800         COMPUTE WS-PARSE-RESULT = WS-PARSE-RESULT * -1
030900     END-IF.
031000 130-EXIT.
031100     EXIT.
031200
031300 200-COMPUTE-FORECAST-RTN.
031400     IF MT-ENTRY-COUNT < 2
031500         WRITE PRINT-REC FROM RPT-NO-DATA-LINE AFTER 2
031600     ELSE
031700         PERFORM 210-SUM-MONTHS-RTN
031800                 VARYING SUB1 FROM 1 BY 1
031900                 UNTIL SUB1 > MT-ENTRY-COUNT
032000         COMPUTE WS-ROLLING-AVERAGE ROUNDED =
032100                 WS-FCST-TOTAL / MT-ENTRY-COUNT
032200         MOVE MT-YEAR-MONTH (1) TO WS-LAST-MONTH
032300         PERFORM 220-FIND-LAST-MONTH-RTN
032400                 VARYING SUB1 FROM 2 BY 1
032500                 UNTIL SUB1 > MT-ENTRY-COUNT
032600         MOVE WS-LAST-MONTH (1:4) TO WS-BASE-CCYY
032700         MOVE WS-LAST-MONTH (6:2) TO WS-BASE-MM
032800         PERFORM 230-WRITE-FORECAST-RTN
032900                 VARYING WS-FCST-STEP FROM 1 BY 1
033000                 UNTIL WS-FCST-STEP > 3
033100     END-IF.
033200 200-EXIT.
033300     EXIT.
033400
033500 210-SUM-MONTHS-RTN.
033600     ADD MT-EXPENSE (SUB1) TO WS-FCST-TOTAL.
033700
033800 220-FIND-LAST-MONTH-RTN.
033900     IF MT-YEAR-MONTH (SUB1) > WS-LAST-MONTH
034000         MOVE MT-YEAR-MONTH (SUB1) TO WS-LAST-MONTH
034100     END-IF.
034200
034300 230-WRITE-FORECAST-RTN.
034400     PERFORM 700-ADD-MONTHS-RTN THRU 700-EXIT.
034500     COMPUTE WS-GROWTH-FACTOR ROUNDED =
034600             1 + (0.02 * WS-FCST-STEP).
034700     COMPUTE WS-FCST-AMOUNT ROUNDED =
034800             WS-ROLLING-AVERAGE * WS-GROWTH-FACTOR.
034900     MOVE WS-NEW-MONTH-KEY TO RPT-FCST-MONTH.
035000     MOVE CURR-SYMBOL-OUT  TO RPT-FCST-SYMBOL.
035100     MOVE WS-FCST-AMOUNT   TO RPT-FCST-AMOUNT.
035200     WRITE PRINT-REC FROM RPT-FORECAST-LINE AFTER 1.
035300
035400 700-ADD-MONTHS-RTN.
035500*    ADD WS-FCST-STEP MONTHS TO WS-BASE-CCYY/WS-BASE-MM, CARRYING
035600*    THE CENTURY FORWARD ON ROLLOVER (Y2K-0093).
035700     COMPUTE WS-ADD-TEMP-MM =
035800             WS-BASE-MM + WS-FCST-STEP - 1.
035900     COMPUTE WS-ADD-YEARS = WS-ADD-TEMP-MM / 12.
036000     COMPUTE WS-NEW-MM =
036100             WS-ADD-TEMP-MM - (WS-ADD-YEARS * 12) + 1.
036200     COMPUTE WS-NEW-CCYY = WS-BASE-CCYY + WS-ADD-YEARS.
036300     MOVE WS-NEW-CCYY TO WS-NEW-CCYY-DISP.
036400     MOVE WS-NEW-MM   TO WS-NEW-MM-DISP.
036500     STRING WS-NEW-CCYY-DISP DELIMITED BY SIZE
036600            '-'              DELIMITED BY SIZE
036700            WS-NEW-MM-DISP   DELIMITED BY SIZE
036800         INTO WS-NEW-MONTH-KEY
036900     END-STRING.
037000 700-EXIT.
037100     EXIT.
037200
037300 900-TERMINATE-RTN.
037400     IF TEST-RUN-SW
037500         DISPLAY 'FINFCST01 - LINES SKIPPED (SHORT/INVALID): '
037600                 WS-SKIPPED-LINES
037700     ELSE
037800         IF WS-SKIPPED-LINES > ZERO
037900             DISPLAY 'FINFCST01 - LINES SKIPPED (SHORT/INVALID): '
038000                     WS-SKIPPED-LINES
038100         END-IF
038200     END-IF.
038300     CLOSE TRANSACTION-FILE PRINT-FILE.
038400 900-EXIT.
038500     EXIT.
038600
038700 1200-FIND-OR-ADD-MONTH-RTN.
038800     MOVE 'N' TO CURR-FOUND-SW.
038900     PERFORM 1210-SCAN-MONTH-RTN
039000             VARYING SUB2 FROM 1 BY 1
039100             UNTIL SUB2 > MT-ENTRY-COUNT OR CURR-CODE-FOUND.
039200     IF NOT CURR-CODE-FOUND
039300         ADD 1 TO MT-ENTRY-COUNT
039400         MOVE MT-ENTRY-COUNT TO SUB2
039500         MOVE TRN-DATE (1:7) TO MT-YEAR-MONTH (SUB2)
039600         MOVE ZERO TO MT-INCOME (SUB2) MT-EXPENSE (SUB2)
039700                      MT-NET (SUB2)
039800     END-IF.
039900     ADD TRN-AMOUNT TO MT-EXPENSE (SUB2).
040000 1200-EXIT.
040100     EXIT.
040200 1210-SCAN-MONTH-RTN.
040300     IF MT-YEAR-MONTH (SUB2) = TRN-DATE (1:7)
040400         MOVE 'Y' TO CURR-FOUND-SW
040500     END-IF.
040600
040700 1000-ERROR-RTN.
040800     DISPLAY '1000-ERROR-RTN'.
040900     DISPLAY 'FINFCST01 - FILE OPEN ERROR'.
041000     DISPLAY 'TRANFILE STATUS = ' WS-TRANFILE-STATUS.
041100     DISPLAY 'PRTFILE  STATUS = ' WS-PRTFILE-STATUS.
041200     MOVE 16 TO RETURN-CODE.
041300     STOP RUN.
